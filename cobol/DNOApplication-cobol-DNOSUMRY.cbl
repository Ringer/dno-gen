000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.  DNOSUMRY.                                                   
000120 AUTHOR. JON SAYLES.                                                      
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000140 DATE-WRITTEN. 02/24/94.                                                  
000150 DATE-COMPILED. 02/24/94.                                                 
000160 SECURITY. NON-CONFIDENTIAL.                                              
000170                                                                          
000180*****************************************************************         
000190*REMARKS.                                                                 
000200*                                                                         
000210*          THIS PROGRAM IS THE LAST STEP OF THE DNOGEN JOB.  IT           
000220*          RE-READS THE DNOCOND AND ITGWORK TRAILER RECORDS TO            
000230*          PICK UP THE RUN TOTALS THE EARLIER STEPS LEFT BEHIND,          
000240*          COMPUTES THE FIVE SUMMARY CATEGORIES AGAINST THE FIXED         
000250*          6,400,000-COMBINATION UNIVERSE, WRITES THE SUMMARY             
000260*          FILE, AND PRINTS THE SAME FIGURES TO SYSOUT IN A               
000270*          BANNER-DELIMITED BLOCK FOR THE OPERATOR.                       
000280*                                                                         
000290*****************************************************************         
000300                                                                          
000310          INPUT FILE               -   DNO.DNOCOND                        
000320                                                                          
000330          INPUT FILE               -   DNO.ITGWORK                        
000340                                                                          
000350          OUTPUT FILE PRODUCED     -   DNO.DNOSUMM                        
000360                                                                          
000370          DUMP FILE                -   SYSOUT                             
000380                                                                          
000390*****************************************************************         
000400*    CHANGE LOG                                                           
000410*    02/24/94  JS    ORIGINAL - TKT DNO-0005                              
000420*    11/02/96  RM    ADDED THOUSANDS-SEPARATED CONSOLE FIGURES            
000430*                     TKT DNO-0041                                        
000440*    01/06/99  JC    Y2K REVIEW - NO DATE-SENSITIVE LOGIC HERE,           
000450*                     REVIEWED AND SIGNED OFF                             
000460*    06/14/02  PL    REDUCTION PERCENTAGE AND A-ONLY-BLOCKS X 10          
000470*                     FIGURE ADDED TO THE CONSOLE BLOCK                   
000480*                     TKT DNO-0097                                        
000490*    05/02/11  HT    DIVIDE-BY-ZERO GUARD ON THE REDUCTION PCT            
000500*                     WHEN UNASSIGNED-CNT IS ZERO  TKT DNO-0165           
000510*****************************************************************         
000520 ENVIRONMENT DIVISION.                                                    
000530 CONFIGURATION SECTION.                                                   
000540 SOURCE-COMPUTER. IBM-390.                                                
000550 OBJECT-COMPUTER. IBM-390.                                                
000560 SPECIAL-NAMES.                                                           
000570     C01 IS NEXT-PAGE.                                                    
000580 INPUT-OUTPUT SECTION.                                                    
000590 FILE-CONTROL.                                                            
000600     SELECT SYSOUT                                                        
000610     ASSIGN TO UT-S-SYSOUT                                                
000620       ORGANIZATION IS SEQUENTIAL.                                        
000630                                                                          
000640     SELECT DNOCOND                                                       
000650     ASSIGN TO UT-S-DNOCOND                                               
000660       ACCESS MODE IS SEQUENTIAL                                          
000670       FILE STATUS IS CFCODE.                                             
000680                                                                          
000690     SELECT ITGWORK                                                       
000700     ASSIGN TO UT-S-ITGWORK                                               
000710       ACCESS MODE IS SEQUENTIAL                                          
000720       FILE STATUS IS WFCODE.                                             
000730                                                                          
000740     SELECT DNOSUMM                                                       
000750     ASSIGN TO UT-S-DNOSUMM                                               
000760       ACCESS MODE IS SEQUENTIAL                                          
000770       FILE STATUS IS SFCODE.                                             
000780                                                                          
000790 DATA DIVISION.                                                           
000800 FILE SECTION.                                                            
000810 FD  SYSOUT                                                               
000820     RECORDING MODE IS F                                                  
000830     LABEL RECORDS ARE STANDARD                                           
000840     RECORD CONTAINS 130 CHARACTERS                                       
000850     BLOCK CONTAINS 0 RECORDS                                             
000860     DATA RECORD IS SYSOUT-REC.                                           
000870 01  SYSOUT-REC  PIC X(130).                                              
000880                                                                          
000890****** ONLY THE TRAILER AT THE END OF THIS FILE MATTERS HERE -            
000900****** THE DETAIL ROWS THEMSELVES ARE SKIPPED ON THE RE-READ.             
000910 FD  DNOCOND                                                              
000920     RECORDING MODE IS F                                                  
000930     LABEL RECORDS ARE STANDARD                                           
000940     RECORD CONTAINS 66 CHARACTERS                                        
000950     BLOCK CONTAINS 0 RECORDS                                             
000960     DATA RECORD IS DNOCOND-REC.                                          
000970 01  DNOCOND-REC                PIC X(66).                                
000980                                                                          
000990 FD  ITGWORK                                                              
001000     RECORDING MODE IS F                                                  
001010     LABEL RECORDS ARE STANDARD                                           
001020     RECORD CONTAINS 66 CHARACTERS                                        
001030     BLOCK CONTAINS 0 RECORDS                                             
001040     DATA RECORD IS ITGWORK-REC.                                          
001050 01  ITGWORK-REC                PIC X(66).                                
001060                                                                          
001070****** THE SUMMARY FILE - HEADER PLUS 5 CATEGORY ROWS.  WIDE              
001080****** ENOUGH FOR THE LONGEST CATEGORY LABEL, THE COUNT AND THE           
001090****** PERCENTAGE TEXT - SEE WS-SUMM-REC-FLDS.                            
001100 FD  DNOSUMM                                                              
001110     RECORDING MODE IS F                                                  
001120     LABEL RECORDS ARE STANDARD                                           
001130     RECORD CONTAINS 72 CHARACTERS                                        
001140     BLOCK CONTAINS 0 RECORDS                                             
001150     DATA RECORD IS DNOSUMM-REC.                                          
001160 01  DNOSUMM-REC                PIC X(72).                                
001170                                                                          
001180 WORKING-STORAGE SECTION.                                                 
001190 01  FILE-STATUS-CODES.                                                   
001200     05  CFCODE                  PIC X(2).                                
001210     05  WFCODE                  PIC X(2).                                
001220     05  SFCODE                  PIC X(2).                                
001230                                                                          
001240 COPY DNOTRLR.                                                            
001250                                                                          
001260*    THE FIXED UNIVERSE SIZE - 800 NPA VALUES TIMES 800 NXX               
001270*    VALUES TIMES 10 BLOCKS PER NXX.  NOT RECOMPUTED HERE - SEE           
001280*    DNOUNIVC WHERE IT IS ACTUALLY DERIVED FROM THE NPA/NXX               
001290*    RANGE.                                                               
001300 01  UNIVERSE-CONSTANT            PIC S9(9) COMP VALUE 6400000.           
001310                                                                          
001320*    RUN TOTALS PICKED UP OFF THE DNOCOND AND ITGWORK TRAILERS.           
001330 01  WS-RUN-TOTALS.                                                       
001340     05  ASSIGNED-CNT             PIC S9(9) COMP.                         
001350     05  UNASSIGNED-CNT           PIC S9(9) COMP.                         
001360     05  CONDENSED-CNT            PIC S9(9) COMP.                         
001370     05  A-ONLY-NPA-NXX-CNT       PIC S9(9) COMP.                         
001380     05  ITG-RECORDS-READ         PIC S9(9) COMP.                         
001390     05  ITG-RECORDS-KEPT         PIC S9(9) COMP.                         
001400*    DIAGNOSTIC OVERLAY OF THE RUN TOTALS GROUP, DUMPED TO                
001410*    SYSOUT ON THE FORCED-ABEND PATH.                                     
001420 01  WS-RUN-TOTALS-DUMP REDEFINES WS-RUN-TOTALS.                          
001430     05  FILLER                   PIC X(24).                              
001440                                                                          
001450*    ONE ROW OF THE SUMMARY FILE, COMMA-SEPARATED, BUILT BY               
001460*    REFERENCE MODIFICATION INTO THE FIXED-WIDTH CATEGORY,                
001470*    COUNT AND PERCENTAGE SLOTS.                                          
001480 01  WS-SUMM-REC-FLDS.                                                    
001490     05  SUMM-CATEGORY            PIC X(45) VALUE SPACES.                 
001500     05  FILLER                   PIC X(01) VALUE ",".                    
001510     05  SUMM-COUNT               PIC Z(7)9 VALUE ZERO.                   
001520     05  FILLER                   PIC X(01) VALUE ",".                    
001530     05  SUMM-PERCENTAGE          PIC X(17) VALUE SPACES.                 
001540*    DIAGNOSTIC OVERLAY OF THE ROW ABOUT TO BE WRITTEN, DUMPED            
001550*    TO SYSOUT ON THE FORCED-ABEND PATH.                                  
001560 01  WS-SUMM-REC-FLDS-DUMP REDEFINES WS-SUMM-REC-FLDS.                    
001570     05  FILLER                   PIC X(72).                              
001580*    NUMERIC OVERLAY OF SUMM-COUNT, SET BEFORE THE EDITED FIELD           
001590*    IS LOADED FROM IT SO THE ROW SHOWS NO LEADING ZEROS.                 
001600 01  WS-SUMM-COUNT-SRC            PIC S9(9) COMP.                         
001610                                                                          
001620*    THOUSANDS-SEPARATED EDIT OF A COUNT FOR THE CONSOLE BLOCK.           
001630 01  WS-THOU-EDIT                 PIC Z,ZZZ,ZZ9.                          
001640                                                                          
001650 01  MISC-WS-FLDS.                                                        
001660     05  A-ONLY-BLOCKS-CNT        PIC S9(9) COMP.                         
001670     05  WS-PCT-TEXT              PIC X(17).                              
001680     05  WS-REDUCTION-PCT-TEXT    PIC X(17).                              
001690                                                                          
001700 01  FLAGS-AND-SWITCHES.                                                  
001710     05  MORE-COND-SW             PIC X(01) VALUE "Y".                    
001720         88 NO-MORE-COND             VALUE "N".                           
001730     05  MORE-ITG-SW              PIC X(01) VALUE "Y".                    
001740         88 NO-MORE-ITG              VALUE "N".                           
001750                                                                          
001760 COPY DNOABEND.                                                           
001770                                                                          
001780*    THE LINKAGE IMAGE OF THE DNOPCNT PERCENTAGE-TEXT UTILITY.            
001790 01  WS-PCNT-PARMS.                                                       
001800     05  PCNT-FUNCTION-SW         PIC X(01).                              
001810     05  FILLER                   PIC X(01).                              
001820     05  PCNT-NUMERATOR           PIC S9(9) COMP.                         
001830     05  PCNT-DENOMINATOR         PIC S9(9) COMP.                         
001840     05  PCNT-RESULT-TEXT         PIC X(17).                              
001850*    DIAGNOSTIC OVERLAY OF THE DNOPCNT CALL IMAGE, DUMPED TO              
001860*    SYSOUT ON THE FORCED-ABEND PATH.                                     
001870 01  WS-PCNT-PARMS-DUMP REDEFINES WS-PCNT-PARMS.                          
001880     05  FILLER                   PIC X(20).                              
001890                                                                          
001900 PROCEDURE DIVISION.                                                      
001910     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
001920     PERFORM 300-BUILD-SUMMARY THRU 300-EXIT.                             
001930     PERFORM 700-CONSOLE-SUMMARY THRU 700-EXIT.                           
001940     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
001950     MOVE +0 TO RETURN-CODE.                                              
001960     GOBACK.                                                              
001970                                                                          
001980 000-HOUSEKEEPING.                                                        
001990     MOVE "000-HOUSEKEEPING" TO ABND-PARA-NAME.                           
002000     DISPLAY "******** BEGIN JOB DNOSUMRY ********".                      
002010     INITIALIZE WS-RUN-TOTALS.                                            
002020     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
002030     PERFORM 100-SKIP-TO-COND-TRAILER THRU 100-EXIT.                      
002040     PERFORM 150-SKIP-TO-ITG-TRAILER THRU 150-EXIT.                       
002050 000-EXIT.                                                                
002060     EXIT.                                                                
002070                                                                          
002080*    DRAIN DNOCOND TO ITS TRAILER, PICKING UP THE ASSIGNED,               
002090*    UNASSIGNED, CONDENSED AND A-ONLY COUNTS DNOUNIVC LEFT.               
002100 100-SKIP-TO-COND-TRAILER.                                                
002110     MOVE "100-SKIP-TO-COND-TRAILER" TO ABND-PARA-NAME.                   
002120     PERFORM 910-READ-DNOCOND THRU 910-EXIT                               
002130             UNTIL NO-MORE-COND.                                          
002140 100-EXIT.                                                                
002150     EXIT.                                                                
002160                                                                          
002170*    DRAIN ITGWORK TO ITS TRAILER, PICKING UP THE ITG-READ AND            
002180*    ITG-KEPT COUNTS DNOITGN LEFT.                                        
002190 150-SKIP-TO-ITG-TRAILER.                                                 
002200     MOVE "150-SKIP-TO-ITG-TRAILER" TO ABND-PARA-NAME.                    
002210     PERFORM 920-READ-ITGWORK THRU 920-EXIT                               
002220             UNTIL NO-MORE-ITG.                                           
002230 150-EXIT.                                                                
002240     EXIT.                                                                
002250                                                                          
002260 300-BUILD-SUMMARY.                                                       
002270     MOVE "300-BUILD-SUMMARY" TO ABND-PARA-NAME.                          
002280     COMPUTE A-ONLY-BLOCKS-CNT = A-ONLY-NPA-NXX-CNT * 10.                 
002290                                                                          
002300     MOVE SPACES TO DNOSUMM-REC.                                          
002310     MOVE "Category,Count,Percentage" TO DNOSUMM-REC.                     
002320     WRITE DNOSUMM-REC.                                                   
002330                                                                          
002340     MOVE "Total Theoretically Possible" TO SUMM-CATEGORY.                
002350     MOVE UNIVERSE-CONSTANT TO WS-SUMM-COUNT-SRC.                         
002360     MOVE "100.00%" TO SUMM-PERCENTAGE.                                   
002370     PERFORM 350-WRITE-SUMM-ROW THRU 350-EXIT.                            
002380                                                                          
002390     MOVE "Assigned (Including A-only blocks)" TO SUMM-CATEGORY.          
002400     MOVE ASSIGNED-CNT TO WS-SUMM-COUNT-SRC.                              
002410     MOVE ASSIGNED-CNT TO PCNT-NUMERATOR.                                 
002420     PERFORM 310-CALC-PCT-OF-UNIVERSE THRU 310-EXIT.                      
002430     PERFORM 350-WRITE-SUMM-ROW THRU 350-EXIT.                            
002440                                                                          
002450     MOVE "Unassigned" TO SUMM-CATEGORY.                                  
002460     MOVE UNASSIGNED-CNT TO WS-SUMM-COUNT-SRC.                            
002470     MOVE UNASSIGNED-CNT TO PCNT-NUMERATOR.                               
002480     PERFORM 310-CALC-PCT-OF-UNIVERSE THRU 310-EXIT.                      
002490     PERFORM 350-WRITE-SUMM-ROW THRU 350-EXIT.                            
002500                                                                          
002510     MOVE "NPA-NXX with A-only (all blocks assigned)"                     
002520       TO SUMM-CATEGORY.                                                  
002530     MOVE A-ONLY-NPA-NXX-CNT TO WS-SUMM-COUNT-SRC.                        
002540     MOVE "-" TO SUMM-PERCENTAGE.                                         
002550     PERFORM 350-WRITE-SUMM-ROW THRU 350-EXIT.                            
002560                                                                          
002570     MOVE "Condensed Unassigned Entries" TO SUMM-CATEGORY.                
002580     MOVE CONDENSED-CNT TO WS-SUMM-COUNT-SRC.                             
002590     MOVE "C" TO PCNT-FUNCTION-SW.                                        
002600     MOVE CONDENSED-CNT TO PCNT-NUMERATOR.                                
002610     MOVE UNASSIGNED-CNT TO PCNT-DENOMINATOR.                             
002620     CALL "DNOPCNT" USING WS-PCNT-PARMS.                                  
002630     MOVE SPACES TO SUMM-PERCENTAGE.                                      
002640     STRING PCNT-RESULT-TEXT DELIMITED BY SPACE                           
002650            " of original" DELIMITED BY SIZE                              
002660       INTO SUMM-PERCENTAGE.                                              
002670     PERFORM 350-WRITE-SUMM-ROW THRU 350-EXIT.                            
002680 300-EXIT.                                                                
002690     EXIT.                                                                
002700                                                                          
002710*    PCNT-NUMERATOR IS SET BY THE CALLER BEFORE THIS PARAGRAPH IS         
002720*    PERFORMED.  THE DENOMINATOR IS ALWAYS THE FULL UNIVERSE.             
002730 310-CALC-PCT-OF-UNIVERSE.                                                
002740     MOVE "C" TO PCNT-FUNCTION-SW.                                        
002750     MOVE UNIVERSE-CONSTANT TO PCNT-DENOMINATOR.                          
002760     CALL "DNOPCNT" USING WS-PCNT-PARMS.                                  
002770     MOVE PCNT-RESULT-TEXT TO SUMM-PERCENTAGE.                            
002780 310-EXIT.                                                                
002790     EXIT.                                                                
002800                                                                          
002810 350-WRITE-SUMM-ROW.                                                      
002820     MOVE WS-SUMM-COUNT-SRC TO SUMM-COUNT.                                
002830     MOVE WS-SUMM-REC-FLDS TO DNOSUMM-REC.                                
002840     WRITE DNOSUMM-REC.                                                   
002850     MOVE SPACES TO SUMM-PERCENTAGE.                                      
002860 350-EXIT.                                                                
002870     EXIT.                                                                
002880                                                                          
002890 700-CONSOLE-SUMMARY.                                                     
002900     MOVE "700-CONSOLE-SUMMARY" TO ABND-PARA-NAME.                        
002910     DISPLAY "***************** DNO SUMMARY *****************".           
002920     MOVE UNIVERSE-CONSTANT TO WS-THOU-EDIT.                              
002930     DISPLAY "TOTAL THEORETICALLY POSSIBLE . . : " WS-THOU-EDIT.          
002940     MOVE ASSIGNED-CNT TO WS-THOU-EDIT.                                   
002950     DISPLAY "ASSIGNED (INCL. A-ONLY) . . . . . : " WS-THOU-EDIT.         
002960     MOVE UNASSIGNED-CNT TO WS-THOU-EDIT.                                 
002970     DISPLAY "UNASSIGNED. . . . . . . . . . . . : " WS-THOU-EDIT.         
002980     MOVE A-ONLY-NPA-NXX-CNT TO WS-THOU-EDIT.                             
002990     DISPLAY "NPA-NXX WITH A-ONLY . . . . . . . : " WS-THOU-EDIT.         
003000     MOVE A-ONLY-BLOCKS-CNT TO WS-THOU-EDIT.                              
003010     DISPLAY "A-ONLY BLOCKS (A-ONLY NPA-NXX X10): " WS-THOU-EDIT.         
003020     MOVE CONDENSED-CNT TO WS-THOU-EDIT.                                  
003030     DISPLAY "CONDENSED UNASSIGNED ENTRIES. . . : " WS-THOU-EDIT.         
003040     MOVE ITG-RECORDS-READ TO WS-THOU-EDIT.                               
003050     DISPLAY "ITG RECORDS READ. . . . . . . . . : " WS-THOU-EDIT.         
003060     MOVE ITG-RECORDS-KEPT TO WS-THOU-EDIT.                               
003070     DISPLAY "ITG RECORDS KEPT. . . . . . . . . : " WS-THOU-EDIT.         
003080     PERFORM 710-CALC-REDUCTION-PCT THRU 710-EXIT.                        
003090     DISPLAY "CONDENSER REDUCTION PCT . . . . . : "                       
003100             WS-REDUCTION-PCT-TEXT.                                       
003110     DISPLAY "*************************************************".         
003120 700-EXIT.                                                                
003130     EXIT.                                                                
003140                                                                          
003150*    REDUCTION PCT = (1 - CONDENSED / UNASSIGNED) X 100, GUARDED          
003160*    AGAINST A ZERO UNASSIGNED COUNT.                                     
003170 710-CALC-REDUCTION-PCT.                                                  
003180     IF UNASSIGNED-CNT = ZERO                                             
003190         MOVE "0.00%" TO WS-REDUCTION-PCT-TEXT                            
003200     ELSE                                                                 
003210         MOVE "C" TO PCNT-FUNCTION-SW                                     
003220         COMPUTE PCNT-NUMERATOR =                                         
003230                 UNASSIGNED-CNT - CONDENSED-CNT                           
003240         MOVE UNASSIGNED-CNT TO PCNT-DENOMINATOR                          
003250         CALL "DNOPCNT" USING WS-PCNT-PARMS                               
003260         MOVE PCNT-RESULT-TEXT TO WS-REDUCTION-PCT-TEXT.                  
003270 710-EXIT.                                                                
003280     EXIT.                                                                
003290                                                                          
003300 800-OPEN-FILES.                                                          
003310     MOVE "800-OPEN-FILES" TO ABND-PARA-NAME.                             
003320     OPEN INPUT DNOCOND, ITGWORK.                                         
003330     OPEN OUTPUT DNOSUMM, SYSOUT.                                         
003340 800-EXIT.                                                                
003350     EXIT.                                                                
003360                                                                          
003370 850-CLOSE-FILES.                                                         
003380     MOVE "850-CLOSE-FILES" TO ABND-PARA-NAME.                            
003390     CLOSE DNOCOND, ITGWORK, DNOSUMM, SYSOUT.                             
003400 850-EXIT.                                                                
003410     EXIT.                                                                
003420                                                                          
003430 910-READ-DNOCOND.                                                        
003440     READ DNOCOND                                                         
003450         AT END                                                           
003460         MOVE "N" TO MORE-COND-SW                                         
003470         GO TO 910-EXIT                                                   
003480     END-READ.                                                            
003490     IF DNOCOND-REC(1:1) = "T"                                            
003500         MOVE DNOCOND-REC(1:66) TO DNO-TRLR-REC                           
003510         MOVE TRLR-COUNT-1 TO ASSIGNED-CNT                                
003520         MOVE TRLR-COUNT-2 TO UNASSIGNED-CNT                              
003530         MOVE TRLR-COUNT-3 TO CONDENSED-CNT                               
003540         MOVE TRLR-COUNT-4 TO A-ONLY-NPA-NXX-CNT                          
003550         MOVE "N" TO MORE-COND-SW.                                        
003560 910-EXIT.                                                                
003570     EXIT.                                                                
003580                                                                          
003590 920-READ-ITGWORK.                                                        
003600     READ ITGWORK                                                         
003610         AT END                                                           
003620         MOVE "N" TO MORE-ITG-SW                                          
003630         GO TO 920-EXIT                                                   
003640     END-READ.                                                            
003650     IF ITGWORK-REC(1:1) = "T"                                            
003660         MOVE ITGWORK-REC(1:66) TO DNO-TRLR-REC                           
003670         MOVE TRLR-COUNT-1 TO ITG-RECORDS-READ                            
003680         MOVE TRLR-COUNT-2 TO ITG-RECORDS-KEPT                            
003690         MOVE "N" TO MORE-ITG-SW.                                         
003700 920-EXIT.                                                                
003710     EXIT.                                                                
003720                                                                          
003730 999-CLEANUP.                                                             
003740     MOVE "999-CLEANUP" TO ABND-PARA-NAME.                                
003750     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
003760     DISPLAY "******** NORMAL END OF JOB DNOSUMRY ********".              
003770 999-EXIT.                                                                
003780     EXIT.                                                                
003790                                                                          
003800 1000-ABEND-RTN.                                                          
003810     WRITE SYSOUT-REC FROM DNO-ABEND-REC.                                 
003820     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
003830     DISPLAY "*** ABNORMAL END OF JOB - DNOSUMRY ***" UPON CONSOLE.       
003840     DIVIDE DNO-ZERO-VAL INTO DNO-ONE-VAL.                                
