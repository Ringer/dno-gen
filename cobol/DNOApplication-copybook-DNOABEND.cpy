000100*****************************************************************         
000110*  DNOABEND - ABEND/DIAGNOSTIC SYSOUT RECORD                    *         
000120*  WRITTEN TO SYSOUT WHENEVER A DNOGEN JOB STEP HITS A FATAL    *         
000130*  OUT-OF-BALANCE OR TABLE-OVERFLOW CONDITION.  KEEP IN SYNC    *         
000140*  WITH SYSOUT-REC PIC X(130) IN THE FD FOR EVERY DNOGEN PGM.   *         
000150*****************************************************************         
000160 01  DNO-ABEND-REC.                                                       
000170     05  ABND-PARA-NAME          PIC X(20).                               
000180     05  FILLER                  PIC X(02)  VALUE SPACES.                 
000190     05  ABND-REASON             PIC X(60).                               
000200     05  FILLER                  PIC X(02)  VALUE SPACES.                 
000210     05  ABND-EXPECTED-VAL       PIC X(20).                               
000220     05  FILLER                  PIC X(02)  VALUE SPACES.                 
000230     05  ABND-ACTUAL-VAL         PIC X(20).                               
000240     05  FILLER                  PIC X(04)  VALUE SPACES.                 
000250*    FORCED-ABEND TRICK - DIVIDE DNO-ZERO-VAL INTO DNO-ONE-VAL            
000260*    RAISES A SIZE ERROR THAT TAKES THE STEP DOWN AFTER THE               
000270*    DIAGNOSTIC LINE ABOVE HAS ALREADY BEEN WRITTEN TO SYSOUT.            
000280 77  DNO-ZERO-VAL                PIC S9(1) COMP VALUE ZERO.               
000290 77  DNO-ONE-VAL                 PIC S9(1) COMP VALUE 1.                  
