000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.  DNOLERGA.                                                   
000120 AUTHOR. JON SAYLES.                                                      
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000140 DATE-WRITTEN. 02/11/94.                                                  
000150 DATE-COMPILED. 02/11/94.                                                 
000160 SECURITY. NON-CONFIDENTIAL.                                              
000170                                                                          
000180*****************************************************************         
000190*REMARKS.                                                                 
000200*                                                                         
000210*          THIS PROGRAM EDITS THE LERG-6 STYLE BLOCK ASSIGNMENT           
000220*          EXTRACT PRODUCED BY THE NUMBERING-PLAN ADMINISTRATOR           
000230*          FEED.                                                          
000240*                                                                         
000250*          IT CONTAINS ONE RECORD FOR EVERY NPA/NXX/BLOCK                 
000260*          ASSIGNMENT CURRENTLY ON FILE WITH THE INDUSTRY.                
000270*                                                                         
000280*          THE PROGRAM BUILDS THE FULL NPA-NXX-BLOCK ASSIGNMENT           
000290*          TABLE IN WORKING STORAGE, APPLIES THE A-ONLY RULE, AND         
000300*          WRITES THE ASSIGNED-COMBINATIONS FILE, THE A-BLOCK             
000310*          DIAGNOSTIC FILE, AND A WORK FILE CARRYING THE TABLE            
000320*          AND RUN TOTALS FORWARD TO DNOUNIVC.                            
000330*                                                                         
000340*****************************************************************         
000350                                                                          
000360          INPUT FILE              -   DNO.LERGX01                         
000370                                                                          
000380          OUTPUT FILE PRODUCED    -   DNO.LRGASGN                         
000390                                                                          
000400          OUTPUT FILE PRODUCED    -   DNO.LRGABLK                         
000410                                                                          
000420          OUTPUT FILE PRODUCED    -   DNO.LRGWORK                         
000430                                                                          
000440          DUMP FILE               -   SYSOUT                              
000450                                                                          
000460*****************************************************************         
000470*    CHANGE LOG                                                           
000480*    02/11/94  JS    ORIGINAL - TKT DNO-0001                              
000490*    09/30/95  RM    A-ONLY RULE REWORKED TO A SINGLE TABLE PASS          
000500*                     AFTER READ, INSTEAD OF PER-NPA  TKT DNO-0019        
000510*    11/02/96  SK    ADDED DNO-NUM-BLK-FLAG SO A-BLOCK DIAGNOSTIC         
000520*                     CAN TELL ALL-VIA-A-RULE FROM MIXED AFTER THE        
000530*                     A-ONLY PASS FILLS THE BLOCK FLAGS DNO-0041          
000540*    01/06/99  JC    Y2K REVIEW - WS-DATE NOT USED FOR COMPARISON,        
000550*                     NO CHANGE REQUIRED                                  
000560*    08/19/03  PL    DEDUP COUNT SPLIT OUT FROM RECORDS-SKIPPED           
000570*                     TKT DNO-0118                                        
000580*    05/02/11  HT    TRAILER BALANCE CHECK NO LONGER FATAL - LOGS         
000590*                     TO SYSOUT AND CONTINUES  TKT DNO-0165               
000600*****************************************************************         
000610 ENVIRONMENT DIVISION.                                                    
000620 CONFIGURATION SECTION.                                                   
000630 SOURCE-COMPUTER. IBM-390.                                                
000640 OBJECT-COMPUTER. IBM-390.                                                
000650 SPECIAL-NAMES.                                                           
000660     C01 IS NEXT-PAGE.                                                    
000670 INPUT-OUTPUT SECTION.                                                    
000680 FILE-CONTROL.                                                            
000690     SELECT SYSOUT                                                        
000700     ASSIGN TO UT-S-SYSOUT                                                
000710       ORGANIZATION IS SEQUENTIAL.                                        
000720                                                                          
000730     SELECT LERGX01                                                       
000740     ASSIGN TO UT-S-LERGX01                                               
000750       ACCESS MODE IS SEQUENTIAL                                          
000760       FILE STATUS IS LFCODE.                                             
000770                                                                          
000780     SELECT LRGASGN                                                       
000790     ASSIGN TO UT-S-LRGASGN                                               
000800       ACCESS MODE IS SEQUENTIAL                                          
000810       FILE STATUS IS AFCODE.                                             
000820                                                                          
000830     SELECT LRGABLK                                                       
000840     ASSIGN TO UT-S-LRGABLK                                               
000850       ACCESS MODE IS SEQUENTIAL                                          
000860       FILE STATUS IS BFCODE.                                             
000870                                                                          
000880     SELECT LRGWORK                                                       
000890     ASSIGN TO UT-S-LRGWORK                                               
000900       ACCESS MODE IS SEQUENTIAL                                          
000910       FILE STATUS IS WFCODE.                                             
000920                                                                          
000930 DATA DIVISION.                                                           
000940 FILE SECTION.                                                            
000950 FD  SYSOUT                                                               
000960     RECORDING MODE IS F                                                  
000970     LABEL RECORDS ARE STANDARD                                           
000980     RECORD CONTAINS 130 CHARACTERS                                       
000990     BLOCK CONTAINS 0 RECORDS                                             
001000     DATA RECORD IS SYSOUT-REC.                                           
001010 01  SYSOUT-REC  PIC X(130).                                              
001020                                                                          
001030****** THIS FILE IS THE INDUSTRY LERG-6 STYLE BLOCK ASSIGNMENT            
001040****** EXTRACT.  ONE RECORD PER NPA/NXX/BLOCK-ID ASSIGNMENT.              
001050****** RECORD LENGTH VARIES BECAUSE NPA/NXX MAY ARRIVE SHORT OF           
001060****** 3 DIGITS - THIS PROGRAM ZERO-PADS THEM.                            
001070 FD  LERGX01                                                              
001080     RECORDING MODE IS V                                                  
001090     LABEL RECORDS ARE STANDARD                                           
001100     RECORD IS VARYING IN SIZE FROM 5 TO 11 CHARACTERS                    
001110             DEPENDING ON WS-LERG-REC-LTH                                 
001120     BLOCK CONTAINS 0 RECORDS                                             
001130     DATA RECORD IS LERG-EXTRACT-REC.                                     
001140 01  LERG-EXTRACT-REC          PIC X(11).                                 
001150                                                                          
001160****** ASSIGNED-COMBINATIONS FILE - HEADER PLUS ONE ROW PER               
001170****** ASSIGNED NPA-NXX-BLOCK, ASCENDING, COMMA-SEPARATED.                
001180 FD  LRGASGN                                                              
001190     RECORDING MODE IS F                                                  
001200     LABEL RECORDS ARE STANDARD                                           
001210     RECORD CONTAINS 20 CHARACTERS                                        
001220     BLOCK CONTAINS 0 RECORDS                                             
001230     DATA RECORD IS LRGASGN-REC.                                          
001240 01  LRGASGN-REC                PIC X(20).                                
001250                                                                          
001260****** A-BLOCK DIAGNOSTIC FILE - HEADER PLUS ONE ROW PER NPA-NXX          
001270****** THAT CARRIES AN 'A' RECORD, ASCENDING, COMMA-SEPARATED.            
001280 FD  LRGABLK                                                              
001290     RECORDING MODE IS F                                                  
001300     LABEL RECORDS ARE STANDARD                                           
001310     RECORD CONTAINS 80 CHARACTERS                                        
001320     BLOCK CONTAINS 0 RECORDS                                             
001330     DATA RECORD IS LRGABLK-REC.                                          
001340 01  LRGABLK-REC                PIC X(80).                                
001350                                                                          
001360****** WORK FILE CARRYING THE ASSIGNMENT TABLE AND RUN TOTALS             
001370****** FORWARD TO DNOUNIVC - ONE DETAIL RECORD PER NPA (THE               
001380****** FULL NXX/BLOCK SLICE FOR THAT NPA) PLUS A TRAILER REC.             
001390****** OUT-OF-BALANCE ON THE TRAILER IS LOGGED, NOT FATAL.                
001400 FD  LRGWORK                                                              
001410     RECORDING MODE IS F                                                  
001420     LABEL RECORDS ARE STANDARD                                           
001430     RECORD CONTAINS 9610 CHARACTERS                                      
001440     BLOCK CONTAINS 0 RECORDS                                             
001450     DATA RECORD IS LRGWORK-REC.                                          
001460 01  LRGWORK-REC                PIC X(9610).                              
001470                                                                          
001480 WORKING-STORAGE SECTION.                                                 
001490 01  FILE-STATUS-CODES.                                                   
001500     05  LFCODE                  PIC X(2).                                
001510         88 CODE-READ-LERG   VALUE SPACES.                                
001520         88 NO-MORE-LERG     VALUE "10".                                  
001530     05  AFCODE                  PIC X(2).                                
001540         88 CODE-WRITE-ASGN  VALUE SPACES.                                
001550     05  BFCODE                  PIC X(2).                                
001560         88 CODE-WRITE-ABLK  VALUE SPACES.                                
001570     05  WFCODE                  PIC X(2).                                
001580         88 CODE-WRITE-WORK  VALUE SPACES.                                
001590                                                                          
001600 01  WS-LERG-REC-LTH             PIC S9(4) COMP VALUE 11.                 
001610                                                                          
001620*    THE FULL NPA/NXX/BLOCK ASSIGNMENT TABLE - COPY SHARED WITH           
001630*    DNOUNIVC VIA THE LRGWORK DETAIL RECORDS.                             
001640 COPY DNOTABLE.                                                           
001650                                                                          
001660 COPY DNOTRLR.                                                            
001670                                                                          
001680*    RAW FIELDS UNSTRUNG OUT OF THE INCOMING LERG TEXT LINE,              
001690*    BEFORE ZERO-PADDING.                                                 
001700 01  WS-LERG-FIELDS.                                                      
001710     05  WS-RAW-NPA              PIC X(03) VALUE SPACES.                  
001720     05  WS-RAW-NXX              PIC X(03) VALUE SPACES.                  
001730     05  WS-RAW-BLOCK-ID         PIC X(01) VALUE SPACES.                  
001740*    NUMERIC OVERLAY OF THE RAW NPA/NXX, USED ONLY FOR A SANITY           
001750*    CHECK BEFORE THE ZERO-PAD CALL - THE STANDARD DNO-GEN                
001760*    NOT-NUMERIC FIELD EDIT PER THE SHOP CODING STANDARD.                 
001770 01  WS-LERG-FIELDS-NUM REDEFINES WS-LERG-FIELDS.                         
001780     05  WS-RAW-NPA-NUM          PIC 9(03).                               
001790     05  WS-RAW-NXX-NUM          PIC 9(03).                               
001800     05  FILLER                  PIC X(01).                               
001810                                                                          
001820*    PADDED NPA/NXX - TEXT VIEW FOR BUILDING OUTPUT LINES, AND A          
001830*    NUMERIC OVERLAY FOR COMPUTING THE DIRECT TABLE SUBSCRIPTS.           
001840 01  WS-PADDED-NPA-NXX-TEXT.                                              
001850     05  WS-PADDED-NPA           PIC X(03) VALUE SPACES.                  
001860     05  WS-PADDED-NXX           PIC X(03) VALUE SPACES.                  
001870 01  WS-PADDED-NUM REDEFINES WS-PADDED-NPA-NXX-TEXT.                      
001880     05  WS-PADDED-NPA-NUM       PIC 9(03).                               
001890     05  WS-PADDED-NXX-NUM       PIC 9(03).                               
001900                                                                          
001910 01  WS-ASGN-REC-FLDS.                                                    
001920     05  ASGN-COMBO              PIC X(09) VALUE SPACES.                  
001930     05  FILLER                  PIC X(01) VALUE ",".                     
001940     05  ASGN-STATUS             PIC X(08) VALUE "Assigned".              
001950     05  FILLER                  PIC X(02) VALUE SPACES.                  
001960                                                                          
001970 01  WS-ABLK-REC-FLDS.                                                    
001980     05  ABLK-NPA-NXX            PIC X(07) VALUE SPACES.                  
001990     05  FILLER                  PIC X(01) VALUE ",".                     
002000     05  ABLK-HAS-A              PIC X(03) VALUE "Yes".                   
002010     05  FILLER                  PIC X(01) VALUE ",".                     
002020     05  ABLK-NUM-BLOCKS         PIC X(19) VALUE SPACES.                  
002030     05  FILLER                  PIC X(01) VALUE ",".                     
002040     05  ABLK-STATUS             PIC X(42) VALUE SPACES.                  
002050     05  FILLER                  PIC X(06) VALUE SPACES.                  
002060                                                                          
002070*    ONE NPA'S WORTH OF THE TABLE, MOVED TO THE LRGWORK DETAIL            
002080*    RECORD - ALTERNATE (NARROWER) VIEW OF DNO-NPA-ENTRY.                 
002090 01  WS-LRGWORK-DETAIL.                                                   
002100     05  LW-REC-TYPE              PIC X(01) VALUE "D".                    
002110     05  LW-NPA                   PIC X(03) VALUE SPACES.                 
002120     05  LW-NPA-SLICE             PIC X(9601).                            
002130     05  FILLER                   PIC X(05) VALUE SPACES.                 
002140*    NXX-INDEXED VIEW OF THE SAME DETAIL RECORD - THE SHAPE               
002150*    DNOUNIVC USES WHEN IT READS LRGWORK BACK IN.                         
002160 01  WS-LRGWORK-DETAIL-ALT REDEFINES WS-LRGWORK-DETAIL.                   
002170     05  FILLER                   PIC X(04).                              
002180     05  LWA-NXX-ENTRY OCCURS 800 TIMES INDEXED BY LWA-NXX-X.             
002190         10  LWA-BLOCK-FLAGS      PIC X(10).                              
002200         10  LWA-A-FLAG           PIC X(01).                              
002210         10  LWA-NUM-BLK-FLAG     PIC X(01).                              
002220     05  FILLER                   PIC X(06).                              
002230                                                                          
002240 01  MISC-WS-FLDS.                                                        
002250     05  BLOCK-SUB                PIC 9(02) COMP.                         
002260     05  WS-DISP-BLOCK            PIC 9(01) VALUE ZERO.                   
002270     05  NUM-BLOCK-LIST-LTH       PIC S9(4) COMP.                         
002280                                                                          
002290 01  FLAGS-AND-SWITCHES.                                                  
002300     05  MORE-DATA-SW             PIC X(01) VALUE "Y".                    
002310         88 NO-MORE-DATA             VALUE "N".                           
002320     05  RECORD-SKIP-SW           PIC X(01) VALUE "N".                    
002330         88 SKIP-THIS-RECORD         VALUE "Y".                           
002340                                                                          
002350 01  COUNTERS-AND-ACCUMULATORS.                                           
002360     05  RECORDS-READ             PIC S9(9) COMP.                         
002370     05  RECORDS-SKIPPED          PIC S9(9) COMP.                         
002380     05  DUPLICATE-RECS           PIC S9(9) COMP.                         
002390     05  TOTAL-ASSIGNED           PIC S9(9) COMP.                         
002400     05  A-ONLY-NPA-NXX-CNT       PIC S9(9) COMP.                         
002410                                                                          
002420 COPY DNOABEND.                                                           
002430                                                                          
002440 PROCEDURE DIVISION.                                                      
002450     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
002460     PERFORM 100-MAINLINE THRU 100-EXIT                                   
002470             UNTIL NO-MORE-DATA.                                          
002480     PERFORM 400-APPLY-A-ONLY-RULE THRU 400-EXIT.                         
002490     PERFORM 500-EMIT-OUTPUTS THRU 500-EXIT.                              
002500     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
002510     MOVE +0 TO RETURN-CODE.                                              
002520     GOBACK.                                                              
002530                                                                          
002540 000-HOUSEKEEPING.                                                        
002550     MOVE "000-HOUSEKEEPING" TO ABND-PARA-NAME.                           
002560     DISPLAY "******** BEGIN JOB DNOLERGA ********".                      
002570     INITIALIZE DNO-NPA-NXX-TABLE, COUNTERS-AND-ACCUMULATORS.             
002580     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
002590     PERFORM 900-READ-LERGX01 THRU 900-EXIT.                              
002600     IF NO-MORE-DATA                                                      
002610         MOVE "EMPTY LERG INPUT FILE" TO ABND-REASON                      
002620         GO TO 1000-ABEND-RTN.                                            
002630 000-EXIT.                                                                
002640     EXIT.                                                                
002650                                                                          
002660 100-MAINLINE.                                                            
002670     MOVE "100-MAINLINE" TO ABND-PARA-NAME.                               
002680     PERFORM 200-EDIT-LERG-REC THRU 200-EXIT.                             
002690     IF SKIP-THIS-RECORD                                                  
002700         ADD +1 TO RECORDS-SKIPPED                                        
002710     ELSE                                                                 
002720         PERFORM 250-ZERO-PAD-NPA-NXX THRU 250-EXIT                       
002730         IF SKIP-THIS-RECORD                                              
002740             ADD +1 TO RECORDS-SKIPPED                                    
002750         ELSE                                                             
002760             PERFORM 280-DEDUP-AND-ACCUM THRU 280-EXIT                    
002770         END-IF                                                           
002780     END-IF.                                                              
002790     PERFORM 900-READ-LERGX01 THRU 900-EXIT.                              
002800 100-EXIT.                                                                
002810     EXIT.                                                                
002820                                                                          
002830 200-EDIT-LERG-REC.                                                       
002840     MOVE "200-EDIT-LERG-REC" TO ABND-PARA-NAME.                          
002850     MOVE "N" TO RECORD-SKIP-SW.                                          
002860     MOVE SPACES TO WS-LERG-FIELDS.                                       
002870     UNSTRING LERG-EXTRACT-REC DELIMITED BY ","                           
002880         INTO WS-RAW-NPA, WS-RAW-NXX, WS-RAW-BLOCK-ID.                    
002890                                                                          
002900     IF WS-RAW-NPA = SPACES OR WS-RAW-NXX = SPACES                        
002910                            OR WS-RAW-BLOCK-ID = SPACES                   
002920         MOVE "Y" TO RECORD-SKIP-SW                                       
002930         GO TO 200-EXIT.                                                  
002940                                                                          
002950 200-EXIT.                                                                
002960     EXIT.                                                                
002970                                                                          
002980 250-ZERO-PAD-NPA-NXX.                                                    
002990     MOVE "250-ZERO-PAD-NPA-NXX" TO ABND-PARA-NAME.                       
003000     CALL 'DNOPAD3' USING WS-RAW-NPA, WS-PADDED-NPA.                      
003010     CALL 'DNOPAD3' USING WS-RAW-NXX, WS-PADDED-NXX.                      
003020                                                                          
003030*    BUSINESS RULE - VALID NPA/NXX PATTERN IS N(2-9)XX.                   
003040     IF WS-PADDED-NPA(1:1) < "2" OR WS-PADDED-NXX(1:1) < "2"              
003050         MOVE "Y" TO RECORD-SKIP-SW                                       
003060         GO TO 250-EXIT.                                                  
003070                                                                          
003080     SET NPA-X TO WS-PADDED-NPA-NUM.                                      
003090     SET NXX-X TO WS-PADDED-NXX-NUM.                                      
003100     SET NPA-X DOWN BY 199.                                               
003110     SET NXX-X DOWN BY 199.                                               
003120 250-EXIT.                                                                
003130     EXIT.                                                                
003140                                                                          
003150 280-DEDUP-AND-ACCUM.                                                     
003160     MOVE "280-DEDUP-AND-ACCUM" TO ABND-PARA-NAME.                        
003170     IF WS-RAW-BLOCK-ID = "A"                                             
003180         IF DNO-HAS-A-REC (NPA-X, NXX-X)                                  
003190             ADD +1 TO DUPLICATE-RECS                                     
003200         ELSE                                                             
003210             MOVE "Y" TO DNO-A-REC-FLAG (NPA-X, NXX-X)                    
003220         END-IF                                                           
003230         GO TO 280-EXIT.                                                  
003240                                                                          
003250     IF WS-RAW-BLOCK-ID IS NOT NUMERIC                                    
003260         ADD +1 TO RECORDS-SKIPPED                                        
003270         GO TO 280-EXIT.                                                  
003280                                                                          
003290     MOVE WS-RAW-BLOCK-ID TO BLOCK-SUB.                                   
003300     ADD +1 TO BLOCK-SUB.                                                 
003310                                                                          
003320     IF DNO-BLOCK-FLAGS (NPA-X, NXX-X) (BLOCK-SUB:1) = "1"                
003330         ADD +1 TO DUPLICATE-RECS                                         
003340     ELSE                                                                 
003350         MOVE "1" TO DNO-BLOCK-FLAGS (NPA-X, NXX-X) (BLOCK-SUB:1)         
003360         MOVE "Y" TO DNO-NUM-BLK-FLAG (NPA-X, NXX-X).                     
003370 280-EXIT.                                                                
003380     EXIT.                                                                
003390                                                                          
003400 400-APPLY-A-ONLY-RULE.                                                   
003410     MOVE "400-APPLY-A-ONLY-RULE" TO ABND-PARA-NAME.                      
003420     PERFORM 410-APPLY-A-ONLY-NPA THRU 410-EXIT                           
003430             VARYING NPA-X FROM 1 BY 1 UNTIL NPA-X > 800.                 
003440 400-EXIT.                                                                
003450     EXIT.                                                                
003460                                                                          
003470 410-APPLY-A-ONLY-NPA.                                                    
003480     PERFORM 420-APPLY-A-ONLY-NXX THRU 420-EXIT                           
003490             VARYING NXX-X FROM 1 BY 1 UNTIL NXX-X > 800.                 
003500 410-EXIT.                                                                
003510     EXIT.                                                                
003520                                                                          
003530 420-APPLY-A-ONLY-NXX.                                                    
003540     IF DNO-HAS-A-REC (NPA-X, NXX-X)                                      
003550             AND NOT DNO-HAS-NUM-BLOCK (NPA-X, NXX-X)                     
003560         MOVE "1111111111" TO DNO-BLOCK-FLAGS (NPA-X, NXX-X)              
003570         ADD +1 TO A-ONLY-NPA-NXX-CNT.                                    
003580 420-EXIT.                                                                
003590     EXIT.                                                                
003600                                                                          
003610 500-EMIT-OUTPUTS.                                                        
003620     MOVE "500-EMIT-OUTPUTS" TO ABND-PARA-NAME.                           
003630     MOVE "NPA-NXX-X,Status" TO LRGASGN-REC.                              
003640     WRITE LRGASGN-REC.                                                   
003650     MOVE "NPA-NXX,Has_A_Block,Numeric_Blocks_Explicitly_Listed,Status"   
003660       TO LRGABLK-REC.                                                    
003670     WRITE LRGABLK-REC.                                                   
003680     PERFORM 510-EMIT-NPA THRU 510-EXIT                                   
003690             VARYING NPA-X FROM 1 BY 1 UNTIL NPA-X > 800.                 
003700 500-EXIT.                                                                
003710     EXIT.                                                                
003720                                                                          
003730 510-EMIT-NPA.                                                            
003740     COMPUTE WS-PADDED-NPA-NUM = NPA-X + 199.                             
003750     MOVE WS-PADDED-NPA-NUM TO LW-NPA.                                    
003760     MOVE DNO-NPA-ENTRY (NPA-X) TO LW-NPA-SLICE.                          
003770     PERFORM 520-EMIT-NXX THRU 520-EXIT                                   
003780             VARYING NXX-X FROM 1 BY 1 UNTIL NXX-X > 800.                 
003790     MOVE WS-LRGWORK-DETAIL TO LRGWORK-REC.                               
003800     WRITE LRGWORK-REC.                                                   
003810 510-EXIT.                                                                
003820     EXIT.                                                                
003830                                                                          
003840 520-EMIT-NXX.                                                            
003850     IF DNO-BLOCK-FLAGS (NPA-X, NXX-X) NOT = SPACES                       
003860         PERFORM 530-EMIT-BLOCKS THRU 530-EXIT                            
003870                 VARYING BLOCK-SUB FROM 1 BY 1 UNTIL BLOCK-SUB > 10.      
003880                                                                          
003890     IF DNO-HAS-A-REC (NPA-X, NXX-X)                                      
003900         PERFORM 560-EMIT-ABLK-ROW THRU 560-EXIT.                         
003910 520-EXIT.                                                                
003920     EXIT.                                                                
003930                                                                          
003940 530-EMIT-BLOCKS.                                                         
003950     IF DNO-BLOCK-FLAGS (NPA-X, NXX-X) (BLOCK-SUB:1) = "1"                
003960         COMPUTE WS-PADDED-NPA-NUM = NPA-X + 199                          
003970         COMPUTE WS-PADDED-NXX-NUM = NXX-X + 199                          
003980         COMPUTE WS-DISP-BLOCK = BLOCK-SUB - 1                            
003990         MOVE WS-PADDED-NPA TO ASGN-COMBO(1:3)                            
004000         MOVE "-" TO ASGN-COMBO(4:1)                                      
004010         MOVE WS-PADDED-NXX TO ASGN-COMBO(5:3)                            
004020         MOVE "-" TO ASGN-COMBO(8:1)                                      
004030         MOVE WS-DISP-BLOCK TO ASGN-COMBO(9:1)                            
004040         MOVE WS-ASGN-REC-FLDS TO LRGASGN-REC                             
004050         WRITE LRGASGN-REC                                                
004060         ADD +1 TO TOTAL-ASSIGNED.                                        
004070 530-EXIT.                                                                
004080     EXIT.                                                                
004090                                                                          
004100 560-EMIT-ABLK-ROW.                                                       
004110     MOVE "560-EMIT-ABLK-ROW" TO ABND-PARA-NAME.                          
004120     COMPUTE WS-PADDED-NPA-NUM = NPA-X + 199.                             
004130     COMPUTE WS-PADDED-NXX-NUM = NXX-X + 199.                             
004140     MOVE WS-PADDED-NPA TO ABLK-NPA-NXX(1:3).                             
004150     MOVE "-" TO ABLK-NPA-NXX(4:1).                                       
004160     MOVE WS-PADDED-NXX TO ABLK-NPA-NXX(5:3).                             
004170                                                                          
004180     IF DNO-HAS-NUM-BLOCK (NPA-X, NXX-X)                                  
004190         MOVE SPACES TO ABLK-NUM-BLOCKS                                   
004200         MOVE 0 TO NUM-BLOCK-LIST-LTH                                     
004210         PERFORM 570-LIST-NUM-BLOCKS THRU 570-EXIT                        
004220                 VARYING BLOCK-SUB FROM 1 BY 1 UNTIL BLOCK-SUB > 10       
004230         MOVE "Mixed: A block + explicit numeric blocks"                  
004240           TO ABLK-STATUS                                                 
004250     ELSE                                                                 
004260         MOVE "None" TO ABLK-NUM-BLOCKS                                   
004270         MOVE "All blocks (0-9) assigned via A-only rule"                 
004280           TO ABLK-STATUS.                                                
004290                                                                          
004300     MOVE WS-ABLK-REC-FLDS TO LRGABLK-REC.                                
004310     WRITE LRGABLK-REC.                                                   
004320 560-EXIT.                                                                
004330     EXIT.                                                                
004340                                                                          
004350 570-LIST-NUM-BLOCKS.                                                     
004360     IF DNO-BLOCK-FLAGS (NPA-X, NXX-X) (BLOCK-SUB:1) = "1"                
004370         COMPUTE WS-DISP-BLOCK = BLOCK-SUB - 1                            
004380         IF NUM-BLOCK-LIST-LTH > 0                                        
004390             ADD +1 TO NUM-BLOCK-LIST-LTH                                 
004400             MOVE "," TO ABLK-NUM-BLOCKS(NUM-BLOCK-LIST-LTH:1)            
004410         END-IF                                                           
004420         ADD +1 TO NUM-BLOCK-LIST-LTH                                     
004430         MOVE WS-DISP-BLOCK TO ABLK-NUM-BLOCKS(NUM-BLOCK-LIST-LTH:1).     
004440 570-EXIT.                                                                
004450     EXIT.                                                                
004460                                                                          
004470 800-OPEN-FILES.                                                          
004480     MOVE "800-OPEN-FILES" TO ABND-PARA-NAME.                             
004490     OPEN INPUT LERGX01.                                                  
004500     OPEN OUTPUT LRGASGN, LRGABLK, LRGWORK, SYSOUT.                       
004510 800-EXIT.                                                                
004520     EXIT.                                                                
004530                                                                          
004540 850-CLOSE-FILES.                                                         
004550     MOVE "850-CLOSE-FILES" TO ABND-PARA-NAME.                            
004560     CLOSE LERGX01, LRGASGN, LRGABLK, LRGWORK, SYSOUT.                    
004570 850-EXIT.                                                                
004580     EXIT.                                                                
004590                                                                          
004600 900-READ-LERGX01.                                                        
004610     READ LERGX01                                                         
004620         AT END                                                           
004630         MOVE "N" TO MORE-DATA-SW                                         
004640         GO TO 900-EXIT                                                   
004650     END-READ.                                                            
004660     ADD +1 TO RECORDS-READ.                                              
004670 900-EXIT.                                                                
004680     EXIT.                                                                
004690                                                                          
004700 999-CLEANUP.                                                             
004710     MOVE "999-CLEANUP" TO ABND-PARA-NAME.                                
004720     MOVE TOTAL-ASSIGNED TO TRLR-COUNT-1.                                 
004730     MOVE A-ONLY-NPA-NXX-CNT TO TRLR-COUNT-2.                             
004740     MOVE DUPLICATE-RECS TO TRLR-COUNT-3.                                 
004750     MOVE RECORDS-SKIPPED TO TRLR-COUNT-4.                                
004760     MOVE "T" TO TRLR-REC-TYPE.                                           
004770     MOVE DNO-TRLR-REC TO LRGWORK-REC.                                    
004780     WRITE LRGWORK-REC.                                                   
004790                                                                          
004800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
004810                                                                          
004820     DISPLAY "** LERG RECORDS READ **".                                   
004830     DISPLAY RECORDS-READ.                                                
004840     DISPLAY "** LERG RECORDS SKIPPED **".                                
004850     DISPLAY RECORDS-SKIPPED.                                             
004860     DISPLAY "** DUPLICATE KEY RECORDS **".                               
004870     DISPLAY DUPLICATE-RECS.                                              
004880     DISPLAY "** TOTAL ASSIGNED COMBINATIONS **".                         
004890     DISPLAY TOTAL-ASSIGNED.                                              
004900     DISPLAY "** A-ONLY NPA-NXX COUNT **".                                
004910     DISPLAY A-ONLY-NPA-NXX-CNT.                                          
004920     DISPLAY "******** NORMAL END OF JOB DNOLERGA ********".              
004930 999-EXIT.                                                                
004940     EXIT.                                                                
004950                                                                          
004960 1000-ABEND-RTN.                                                          
004970     WRITE SYSOUT-REC FROM DNO-ABEND-REC.                                 
004980     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
004990     DISPLAY "*** ABNORMAL END OF JOB - DNOLERGA ***" UPON CONSOLE.       
005000     DIVIDE DNO-ZERO-VAL INTO DNO-ONE-VAL.                                
