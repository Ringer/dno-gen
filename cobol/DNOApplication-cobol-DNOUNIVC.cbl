000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.  DNOUNIVC.                                                   
000120 AUTHOR. JON SAYLES.                                                      
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000140 DATE-WRITTEN. 02/14/94.                                                  
000150 DATE-COMPILED. 02/14/94.                                                 
000160 SECURITY. NON-CONFIDENTIAL.                                              
000170                                                                          
000180*****************************************************************         
000190*REMARKS.                                                                 
000200*                                                                         
000210*          THIS PROGRAM REBUILDS THE NPA/NXX/BLOCK ASSIGNMENT             
000220*          TABLE FROM THE LRGWORK FILE DNOLERGA WROTE, DERIVES            
000230*          THE UNASSIGNED SET AS THE COMPLEMENT OF THE ASSIGNED           
000240*          SET AGAINST THE FULL NUMBERING-PLAN UNIVERSE, AND              
000250*          CONDENSES THE UNASSIGNED SET TO THE FEWEST POSSIBLE            
000260*          NPA / NPA-NXX / NPA-NXX-BLOCK ENTRIES.                         
000270*                                                                         
000280*          THE CONDENSED ENTRIES AND A RUN-TOTALS TRAILER ARE             
000290*          WRITTEN TO DNOCOND FOR DNOWRITE AND DNOSUMRY.                  
000300*                                                                         
000310*****************************************************************         
000320                                                                          
000330          INPUT FILE               -   DNO.LRGWORK                        
000340                                                                          
000350          OUTPUT FILE PRODUCED     -   DNO.DNOCOND                        
000360                                                                          
000370          DUMP FILE                -   SYSOUT                             
000380                                                                          
000390*****************************************************************         
000400*    CHANGE LOG                                                           
000410*    02/14/94  JS    ORIGINAL - TKT DNO-0002                              
000420*    09/30/95  RM    WHOLE-NPA COLLAPSE ADDED, WAS NXX-ONLY               
000430*                     TKT DNO-0019                                        
000440*    01/06/99  JC    Y2K REVIEW - NO DATE FIELDS, NO CHANGE REQD          
000450*    08/19/03  PL    A-ONLY COUNT CARRIED FORWARD ON THE TRAILER          
000460*                     SO DNOSUMRY DOESN'T REOPEN LRGWORK  DNO-0118        
000470*    05/02/11  HT    DUMP CONDENSER COUNTERS TO SYSOUT AT EOJ             
000480*                     TKT DNO-0165                                        
000490*****************************************************************         
000500 ENVIRONMENT DIVISION.                                                    
000510 CONFIGURATION SECTION.                                                   
000520 SOURCE-COMPUTER. IBM-390.                                                
000530 OBJECT-COMPUTER. IBM-390.                                                
000540 SPECIAL-NAMES.                                                           
000550     C01 IS NEXT-PAGE.                                                    
000560 INPUT-OUTPUT SECTION.                                                    
000570 FILE-CONTROL.                                                            
000580     SELECT SYSOUT                                                        
000590     ASSIGN TO UT-S-SYSOUT                                                
000600       ORGANIZATION IS SEQUENTIAL.                                        
000610                                                                          
000620     SELECT LRGWORK                                                       
000630     ASSIGN TO UT-S-LRGWORK                                               
000640       ACCESS MODE IS SEQUENTIAL                                          
000650       FILE STATUS IS WFCODE.                                             
000660                                                                          
000670     SELECT DNOCOND                                                       
000680     ASSIGN TO UT-S-DNOCOND                                               
000690       ACCESS MODE IS SEQUENTIAL                                          
000700       FILE STATUS IS CFCODE.                                             
000710                                                                          
000720 DATA DIVISION.                                                           
000730 FILE SECTION.                                                            
000740 FD  SYSOUT                                                               
000750     RECORDING MODE IS F                                                  
000760     LABEL RECORDS ARE STANDARD                                           
000770     RECORD CONTAINS 130 CHARACTERS                                       
000780     BLOCK CONTAINS 0 RECORDS                                             
000790     DATA RECORD IS SYSOUT-REC.                                           
000800 01  SYSOUT-REC  PIC X(130).                                              
000810                                                                          
000820****** WORK FILE DNOLERGA BUILT - ONE DETAIL RECORD PER NPA               
000830****** CARRYING THE FULL NXX/BLOCK SLICE, PLUS A TRAILER.                 
000840 FD  LRGWORK                                                              
000850     RECORDING MODE IS F                                                  
000860     LABEL RECORDS ARE STANDARD                                           
000870     RECORD CONTAINS 9610 CHARACTERS                                      
000880     BLOCK CONTAINS 0 RECORDS                                             
000890     DATA RECORD IS LRGWORK-REC.                                          
000900 01  LRGWORK-REC                PIC X(9610).                              
000910                                                                          
000920****** CONDENSED UNASSIGNED ENTRIES, ASCENDING NPA/NXX/BLOCK,             
000930****** PLUS A TRAILER CARRYING THE RUN'S GRAND TOTALS FORWARD             
000940****** TO DNOWRITE AND DNOSUMRY.                                          
000950 FD  DNOCOND                                                              
000960     RECORDING MODE IS F                                                  
000970     LABEL RECORDS ARE STANDARD                                           
000980     RECORD CONTAINS 66 CHARACTERS                                        
000990     BLOCK CONTAINS 0 RECORDS                                             
001000     DATA RECORD IS DNOCOND-REC.                                          
001010 01  DNOCOND-REC                PIC X(66).                                
001020                                                                          
001030 WORKING-STORAGE SECTION.                                                 
001040 01  FILE-STATUS-CODES.                                                   
001050     05  WFCODE                  PIC X(2).                                
001060         88 CODE-READ-WORK   VALUE SPACES.                                
001070         88 NO-MORE-WORK     VALUE "10".                                  
001080     05  CFCODE                  PIC X(2).                                
001090         88 CODE-WRITE-COND  VALUE SPACES.                                
001100                                                                          
001110*    THE FULL NPA/NXX/BLOCK ASSIGNMENT TABLE, REBUILT HERE FROM           
001120*    THE LRGWORK DETAIL RECORDS DNOLERGA WROTE.                           
001130 COPY DNOTABLE.                                                           
001140                                                                          
001150 COPY DNOTRLR.                                                            
001160                                                                          
001170*    ONE NPA'S WORTH OF THE TABLE, AS CARRIED IN AN LRGWORK               
001180*    DETAIL RECORD.                                                       
001190 01  WS-LRGWORK-DETAIL.                                                   
001200     05  LW-REC-TYPE              PIC X(01).                              
001210     05  LW-NPA                   PIC X(03).                              
001220     05  LW-NPA-SLICE             PIC X(9601).                            
001230     05  FILLER                   PIC X(05) VALUE SPACES.                 
001240*    NUMERIC OVERLAY OF LW-NPA, USED TO COMPUTE THE DIRECT TABLE          
001250*    SUBSCRIPT WHEN A DETAIL RECORD IS READ BACK IN.                      
001260 01  WS-LRGWORK-DETAIL-NUM REDEFINES WS-LRGWORK-DETAIL.                   
001270     05  FILLER                   PIC X(01).                              
001280     05  LW-NPA-NUM               PIC 9(03).                              
001290     05  FILLER                   PIC X(9606).                            
001300                                                                          
001310*    TEXT/NUMERIC DUAL VIEW OF THE NPA-NXX PAIR BEING CONDENSED -         
001320*    TEXT FOR BUILDING THE OUTPUT LINE, NUMERIC FOR ADDING BACK           
001330*    THE 199 OFFSET OUT OF THE TABLE SUBSCRIPT.                           
001340 01  WS-COND-NPA-NXX-TEXT.                                                
001350     05  WS-COND-NPA             PIC X(03) VALUE SPACES.                  
001360     05  WS-COND-NXX             PIC X(03) VALUE SPACES.                  
001370 01  WS-COND-NUM REDEFINES WS-COND-NPA-NXX-TEXT.                          
001380     05  WS-COND-NPA-NUM         PIC 9(03).                               
001390     05  WS-COND-NXX-NUM         PIC 9(03).                               
001400                                                                          
001410 01  WS-COND-DETAIL.                                                      
001420     05  COND-ENTRY              PIC X(09) VALUE SPACES.                  
001430     05  FILLER                  PIC X(57) VALUE SPACES.                  
001440*    SYSOUT DIAGNOSTIC OVERLAY OF THE CONDENSED-ENTRY WORK AREA,          
001450*    USED ONLY WHEN THE FORCED-ABEND PATH DUMPS CURRENT STATE.            
001460 01  WS-COND-DETAIL-DUMP REDEFINES WS-COND-DETAIL.                        
001470     05  FILLER                  PIC X(66).                               
001480                                                                          
001490 01  MISC-WS-FLDS.                                                        
001500     05  WS-DISP-BLOCK            PIC 9(01) VALUE ZERO.                   
001510     05  NPA-WHOLE-SW             PIC X(01) VALUE "Y".                    
001520         88  NPA-IS-WHOLE             VALUE "Y".                          
001530                                                                          
001540 01  FLAGS-AND-SWITCHES.                                                  
001550     05  MORE-WORK-SW             PIC X(01) VALUE "Y".                    
001560         88 NO-MORE-WORK-RECS        VALUE "N".                           
001570                                                                          
001580 01  COUNTERS-AND-ACCUMULATORS.                                           
001590     05  LRGWORK-DETAILS-READ     PIC S9(9) COMP.                         
001600     05  ASSIGNED-CNT             PIC S9(9) COMP.                         
001610     05  A-ONLY-NPA-NXX-CNT       PIC S9(9) COMP.                         
001620     05  UNASSIGNED-CNT           PIC S9(9) COMP.                         
001630     05  CONDENSED-CNT            PIC S9(9) COMP.                         
001640     05  WHOLE-NPA-CNT            PIC S9(9) COMP.                         
001650     05  WHOLE-NXX-CNT            PIC S9(9) COMP.                         
001660     05  PER-BLOCK-CNT            PIC S9(9) COMP.                         
001670                                                                          
001680 01  UNIVERSE-CONSTANT            PIC S9(9) COMP VALUE 6400000.           
001690                                                                          
001700 COPY DNOABEND.                                                           
001710                                                                          
001720 PROCEDURE DIVISION.                                                      
001730     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
001740     PERFORM 100-MAINLINE THRU 100-EXIT                                   
001750             UNTIL NO-MORE-WORK-RECS.                                     
001760     PERFORM 300-CONDENSE-NPA THRU 300-EXIT                               
001770             VARYING NPA-X FROM 1 BY 1 UNTIL NPA-X > 800.                 
001780     PERFORM 900-WRITE-TRAILER THRU 900-EXIT.                             
001790     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
001800     MOVE +0 TO RETURN-CODE.                                              
001810     GOBACK.                                                              
001820                                                                          
001830 000-HOUSEKEEPING.                                                        
001840     MOVE "000-HOUSEKEEPING" TO ABND-PARA-NAME.                           
001850     DISPLAY "******** BEGIN JOB DNOUNIVC ********".                      
001860     INITIALIZE DNO-NPA-NXX-TABLE, COUNTERS-AND-ACCUMULATORS.             
001870     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
001880     PERFORM 950-READ-LRGWORK THRU 950-EXIT.                              
001890     IF NO-MORE-WORK-RECS                                                 
001900         MOVE "EMPTY LRGWORK FILE" TO ABND-REASON                         
001910         GO TO 1000-ABEND-RTN.                                            
001920 000-EXIT.                                                                
001930     EXIT.                                                                
001940                                                                          
001950 100-MAINLINE.                                                            
001960     MOVE "100-MAINLINE" TO ABND-PARA-NAME.                               
001970     IF LW-REC-TYPE = "T"                                                 
001980         MOVE WS-LRGWORK-DETAIL(1:66) TO DNO-TRLR-REC                     
001990         MOVE TRLR-COUNT-1 TO ASSIGNED-CNT                                
002000         MOVE TRLR-COUNT-2 TO A-ONLY-NPA-NXX-CNT                          
002010         MOVE "N" TO MORE-WORK-SW                                         
002020         GO TO 100-EXIT.                                                  
002030                                                                          
002040     SET NPA-X TO LW-NPA-NUM.                                             
002050     SET NPA-X DOWN BY 199.                                               
002060     MOVE LW-NPA-SLICE TO DNO-NPA-ENTRY (NPA-X).                          
002070     ADD +1 TO LRGWORK-DETAILS-READ.                                      
002080     PERFORM 950-READ-LRGWORK THRU 950-EXIT.                              
002090 100-EXIT.                                                                
002100     EXIT.                                                                
002110                                                                          
002120 300-CONDENSE-NPA.                                                        
002130     MOVE "Y" TO NPA-WHOLE-SW.                                            
002140     PERFORM 310-TEST-NPA-WHOLE THRU 310-EXIT                             
002150             VARYING NXX-X FROM 1 BY 1 UNTIL NXX-X > 800                  
002160                OR NOT NPA-IS-WHOLE.                                      
002170                                                                          
002180     IF NPA-IS-WHOLE                                                      
002190         COMPUTE WS-COND-NPA-NUM = NPA-X + 199                            
002200         MOVE WS-COND-NPA TO COND-ENTRY(1:3)                              
002210         MOVE SPACES TO COND-ENTRY(4:6)                                   
002220         PERFORM 890-WRITE-COND-ENTRY THRU 890-EXIT                       
002230         ADD +1 TO WHOLE-NPA-CNT                                          
002240     ELSE                                                                 
002250         PERFORM 320-CONDENSE-NXX THRU 320-EXIT                           
002260                 VARYING NXX-X FROM 1 BY 1 UNTIL NXX-X > 800.             
002270 300-EXIT.                                                                
002280     EXIT.                                                                
002290                                                                          
002300 310-TEST-NPA-WHOLE.                                                      
002310     IF DNO-BLOCK-FLAGS (NPA-X, NXX-X) NOT = SPACES                       
002320         MOVE "N" TO NPA-WHOLE-SW.                                        
002330 310-EXIT.                                                                
002340     EXIT.                                                                
002350                                                                          
002360 320-CONDENSE-NXX.                                                        
002370     IF DNO-BLOCK-FLAGS (NPA-X, NXX-X) = SPACES                           
002380         COMPUTE WS-COND-NPA-NUM = NPA-X + 199                            
002390         COMPUTE WS-COND-NXX-NUM = NXX-X + 199                            
002400         MOVE WS-COND-NPA TO COND-ENTRY(1:3)                              
002410         MOVE "-" TO COND-ENTRY(4:1)                                      
002420         MOVE WS-COND-NXX TO COND-ENTRY(5:3)                              
002430         MOVE SPACE TO COND-ENTRY(8:2)                                    
002440         PERFORM 890-WRITE-COND-ENTRY THRU 890-EXIT                       
002450         ADD +1 TO WHOLE-NXX-CNT                                          
002460     ELSE                                                                 
002470         PERFORM 330-CONDENSE-BLOCK THRU 330-EXIT                         
002480                 VARYING BLOCK-SUB FROM 1 BY 1 UNTIL BLOCK-SUB > 10.      
002490 320-EXIT.                                                                
002500     EXIT.                                                                
002510                                                                          
002520 330-CONDENSE-BLOCK.                                                      
002530     IF DNO-BLOCK-FLAGS (NPA-X, NXX-X) (BLOCK-SUB:1) NOT = "1"            
002540         COMPUTE WS-COND-NPA-NUM = NPA-X + 199                            
002550         COMPUTE WS-COND-NXX-NUM = NXX-X + 199                            
002560         COMPUTE WS-DISP-BLOCK = BLOCK-SUB - 1                            
002570         MOVE WS-COND-NPA TO COND-ENTRY(1:3)                              
002580         MOVE "-" TO COND-ENTRY(4:1)                                      
002590         MOVE WS-COND-NXX TO COND-ENTRY(5:3)                              
002600         MOVE "-" TO COND-ENTRY(8:1)                                      
002610         MOVE WS-DISP-BLOCK TO COND-ENTRY(9:1)                            
002620         PERFORM 890-WRITE-COND-ENTRY THRU 890-EXIT                       
002630         ADD +1 TO PER-BLOCK-CNT.                                         
002640 330-EXIT.                                                                
002650     EXIT.                                                                
002660                                                                          
002670 800-OPEN-FILES.                                                          
002680     MOVE "800-OPEN-FILES" TO ABND-PARA-NAME.                             
002690     OPEN INPUT LRGWORK.                                                  
002700     OPEN OUTPUT DNOCOND, SYSOUT.                                         
002710 800-EXIT.                                                                
002720     EXIT.                                                                
002730                                                                          
002740 850-CLOSE-FILES.                                                         
002750     MOVE "850-CLOSE-FILES" TO ABND-PARA-NAME.                            
002760     CLOSE LRGWORK, DNOCOND, SYSOUT.                                      
002770 850-EXIT.                                                                
002780     EXIT.                                                                
002790                                                                          
002800 890-WRITE-COND-ENTRY.                                                    
002810     MOVE WS-COND-DETAIL TO DNOCOND-REC.                                  
002820     WRITE DNOCOND-REC.                                                   
002830     MOVE SPACES TO COND-ENTRY.                                           
002840     ADD +1 TO CONDENSED-CNT.                                             
002850 890-EXIT.                                                                
002860     EXIT.                                                                
002870                                                                          
002880 900-WRITE-TRAILER.                                                       
002890     MOVE "900-WRITE-TRAILER" TO ABND-PARA-NAME.                          
002900     COMPUTE UNASSIGNED-CNT = UNIVERSE-CONSTANT - ASSIGNED-CNT.           
002910     MOVE "T" TO TRLR-REC-TYPE.                                           
002920     MOVE ASSIGNED-CNT TO TRLR-COUNT-1.                                   
002930     MOVE UNASSIGNED-CNT TO TRLR-COUNT-2.                                 
002940     MOVE CONDENSED-CNT TO TRLR-COUNT-3.                                  
002950     MOVE A-ONLY-NPA-NXX-CNT TO TRLR-COUNT-4.                             
002960     MOVE DNO-TRLR-REC TO DNOCOND-REC.                                    
002970     WRITE DNOCOND-REC.                                                   
002980 900-EXIT.                                                                
002990     EXIT.                                                                
003000                                                                          
003010 950-READ-LRGWORK.                                                        
003020     READ LRGWORK INTO WS-LRGWORK-DETAIL                                  
003030         AT END                                                           
003040         MOVE "N" TO MORE-WORK-SW                                         
003050         GO TO 950-EXIT                                                   
003060     END-READ.                                                            
003070 950-EXIT.                                                                
003080     EXIT.                                                                
003090                                                                          
003100 999-CLEANUP.                                                             
003110     MOVE "999-CLEANUP" TO ABND-PARA-NAME.                                
003120     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
003130     DISPLAY "** LRGWORK DETAILS READ **".                                
003140     DISPLAY LRGWORK-DETAILS-READ.                                        
003150     DISPLAY "** ASSIGNED COMBINATIONS **".                               
003160     DISPLAY ASSIGNED-CNT.                                                
003170     DISPLAY "** UNASSIGNED COMBINATIONS **".                             
003180     DISPLAY UNASSIGNED-CNT.                                              
003190     DISPLAY "** WHOLE-NPA CONDENSED ENTRIES **".                         
003200     DISPLAY WHOLE-NPA-CNT.                                               
003210     DISPLAY "** WHOLE-NXX CONDENSED ENTRIES **".                         
003220     DISPLAY WHOLE-NXX-CNT.                                               
003230     DISPLAY "** PER-BLOCK CONDENSED ENTRIES **".                         
003240     DISPLAY PER-BLOCK-CNT.                                               
003250     DISPLAY "** TOTAL CONDENSED ENTRIES **".                             
003260     DISPLAY CONDENSED-CNT.                                               
003270     DISPLAY "******** NORMAL END OF JOB DNOUNIVC ********".              
003280 999-EXIT.                                                                
003290     EXIT.                                                                
003300                                                                          
003310 1000-ABEND-RTN.                                                          
003320     WRITE SYSOUT-REC FROM DNO-ABEND-REC.                                 
003330     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
003340     DISPLAY "*** ABNORMAL END OF JOB - DNOUNIVC ***" UPON CONSOLE.       
003350     DIVIDE DNO-ZERO-VAL INTO DNO-ONE-VAL.                                
