000100 IDENTIFICATION DIVISION.                                                 
000110*****************************************************************         
000120 PROGRAM-ID.  DNOPAD3.                                                    
000130 AUTHOR. R MASTERSON.                                                     
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 03/14/94.                                                  
000160 DATE-COMPILED. 03/14/94.                                                 
000170 SECURITY. NON-CONFIDENTIAL.                                              
000180*****************************************************************         
000190*REMARKS.                                                                 
000200*                                                                         
000210*    LEFT-PADS A DIGIT STRING OF 1 OR 2 SIGNIFICANT CHARACTERS TO         
000220*    3 CHARACTERS WITH LEADING ZEROS, FOR THE LERG EXTRACT'S NPA          
000230*    AND NXX FIELDS.  A FULL 3-CHARACTER INPUT PASSES THROUGH             
000240*    UNCHANGED.  CALLED FROM DNOLERGA 250-ZERO-PAD-NPA-NXX.               
000250*                                                                         
000260*    CHANGE LOG                                                           
000270*    03/14/94  RM    ORIGINAL - TKT DNO-0007                              
000280*    11/02/96  SK    HANDLE SINGLE-CHARACTER INPUT  TKT DNO-0041          
000290*    01/06/99  JC    Y2K REVIEW - NO DATE FIELDS, NO CHANGE REQD          
000300*    08/19/03  PL    RENAMED FROM DNOPAD TO DNOPAD3 TKT DNO-0118          
000310*    05/02/11  HT    DUMP BAD INPUT TO SYSOUT INSTEAD OF ABEND            
000320*                     TKT DNO-0165                                        
000330*****************************************************************         
000340 ENVIRONMENT DIVISION.                                                    
000350 CONFIGURATION SECTION.                                                   
000360 SOURCE-COMPUTER. IBM-390.                                                
000370 OBJECT-COMPUTER. IBM-390.                                                
000380 SPECIAL-NAMES.                                                           
000390     C01 IS NEXT-PAGE.                                                    
000400 DATA DIVISION.                                                           
000410 WORKING-STORAGE SECTION.                                                 
000420 01  MISC-FIELDS.                                                         
000430     05  TRAIL-SPACE-CNT      PIC S9(4) COMP.                             
000440     05  SIG-LTH              PIC S9(4) COMP.                             
000450     05  PAD-SUB               PIC S9(4) COMP.                            
000460     05  WS-RESULT            PIC X(03) VALUE SPACES.                     
000470*    NUMERIC OVERLAY OF WS-RESULT, USED ONLY TO DISPLAY THE               
000480*    PADDED VALUE IN DEBUG RUNS - TKT DNO-0165.                   050211HT
000490 01  WS-RESULT-NUM REDEFINES WS-RESULT.                                   
000500     05  WS-RESULT-N          PIC 9(03).                                  
000510 01  MISC-FIELDS-DUMP REDEFINES MISC-FIELDS.                              
000520     05  FILLER               PIC X(09).                                  
000530 LINKAGE SECTION.                                                         
000540 01  LK-RAW-DIGITS            PIC X(03).                                  
000550*    NUMERIC OVERLAY USED ONLY TO TEST FOR A NON-NUMERIC                  
000560*    INPUT FIELD BEFORE PADDING.                                          
000570 01  LK-RAW-NUM REDEFINES LK-RAW-DIGITS.                                  
000580     05  LK-RAW-NUM-VAL       PIC 9(03).                                  
000590 01  LK-PADDED-DIGITS         PIC X(03).                                  
000600 PROCEDURE DIVISION USING LK-RAW-DIGITS, LK-PADDED-DIGITS.                
000610 000-PAD-RTN.                                                             
000620     MOVE ZERO TO TRAIL-SPACE-CNT.                                        
000630     INSPECT LK-RAW-DIGITS TALLYING TRAIL-SPACE-CNT                       
000640                            FOR TRAILING SPACE.                           
000650     COMPUTE SIG-LTH = 3 - TRAIL-SPACE-CNT.                               
000660                                                                          
000670     IF SIG-LTH = 3 OR SIG-LTH = 0                                        
000680         MOVE LK-RAW-DIGITS TO LK-PADDED-DIGITS                           
000690         GOBACK.                                                          
000700                                                                          
000710     IF SIG-LTH < 0                                                       
000720         DISPLAY "*** DNOPAD3 - BAD INPUT FIELD: " LK-RAW-DIGITS          
000730         MOVE LK-RAW-DIGITS TO LK-PADDED-DIGITS                           
000740         GOBACK.                                                          
000750                                                                          
000760     MOVE ALL "0" TO WS-RESULT.                                           
000770     COMPUTE PAD-SUB = 3 - SIG-LTH + 1.                                   
000780     MOVE LK-RAW-DIGITS(1:SIG-LTH) TO WS-RESULT(PAD-SUB:SIG-LTH).         
000790     MOVE WS-RESULT TO LK-PADDED-DIGITS.                                  
000800     GOBACK.                                                              
