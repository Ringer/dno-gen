000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.  DNOWRITE.                                                   
000120 AUTHOR. JON SAYLES.                                                      
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000140 DATE-WRITTEN. 02/21/94.                                                  
000150 DATE-COMPILED. 02/21/94.                                                 
000160 SECURITY. NON-CONFIDENTIAL.                                              
000170                                                                          
000180*****************************************************************         
000190*REMARKS.                                                                 
000200*                                                                         
000210*          THIS PROGRAM WRITES THE COMBINED DO-NOT-ORIGINATE              
000220*          FILE - THE CONDENSED LERG UNASSIGNED ENTRIES FOLLOWED          
000230*          BY THE NORMALIZED ITG TRACEBACK ENTRIES.                       
000240*                                                                         
000250*          EVERY DIGIT STRING IS VALIDATED FOR LENGTH BEFORE IT           
000260*          IS WRITTEN.  REJECTED ENTRIES ARE LISTED ON SYSOUT,            
000270*          UP TO THE FIRST 10, WITH A COUNT OF ANY REMAINDER.             
000280*                                                                         
000290*****************************************************************         
000300                                                                          
000310          INPUT FILE              -   DNO.DNOCOND                         
000320                                                                          
000330          INPUT FILE              -   DNO.ITGWORK                         
000340                                                                          
000350          OUTPUT FILE PRODUCED    -   DNO.DNOFILE                         
000360                                                                          
000370          DUMP FILE               -   SYSOUT                              
000380                                                                          
000390*****************************************************************         
000400*    CHANGE LOG                                                           
000410*    02/21/94  JS    ORIGINAL - TKT DNO-0004                              
000420*    09/30/95  RM    RUN DATESTAMP NOW ISO-8601, WAS MMDDYY               
000430*                     TKT DNO-0019                                        
000440*    01/06/99  JC    Y2K REVIEW - ACCEPT FROM DATE REPLACED WITH          
000450*                     4-DIGIT YEAR FORM, SEE 050-STAMP-RUN-DATE           
000460*    08/19/03  PL    REJECT LIST CAPPED AT 10 LINES PLUS A                
000470*                     "...AND N MORE" COUNT  TKT DNO-0118                 
000480*    05/02/11  HT    INVALID-LENGTH COUNT SPLIT LERG VS ITG               
000490*                     TKT DNO-0165                                        
000500*    03/14/14  DW    IW-CREATE-DATE WAS X(19), TRUNCATING THE             
000510*                     26-BYTE CREATE-DATE DNOITGN NOW CARRIES.            
000520*                     WIDENED TO X(26) TO MATCH  TKT DNO-0181             
000530*****************************************************************         
000540 ENVIRONMENT DIVISION.                                                    
000550 CONFIGURATION SECTION.                                                   
000560 SOURCE-COMPUTER. IBM-390.                                                
000570 OBJECT-COMPUTER. IBM-390.                                                
000580 SPECIAL-NAMES.                                                           
000590     C01 IS NEXT-PAGE.                                                    
000600 INPUT-OUTPUT SECTION.                                                    
000610 FILE-CONTROL.                                                            
000620     SELECT SYSOUT                                                        
000630     ASSIGN TO UT-S-SYSOUT                                                
000640       ORGANIZATION IS SEQUENTIAL.                                        
000650                                                                          
000660     SELECT DNOCOND                                                       
000670     ASSIGN TO UT-S-DNOCOND                                               
000680       ACCESS MODE IS SEQUENTIAL                                          
000690       FILE STATUS IS CFCODE.                                             
000700                                                                          
000710     SELECT ITGWORK                                                       
000720     ASSIGN TO UT-S-ITGWORK                                               
000730       ACCESS MODE IS SEQUENTIAL                                          
000740       FILE STATUS IS WFCODE.                                             
000750                                                                          
000760     SELECT DNOFILE                                                       
000770     ASSIGN TO UT-S-DNOFILE                                               
000780       ACCESS MODE IS SEQUENTIAL                                          
000790       FILE STATUS IS OFCODE.                                             
000800                                                                          
000810 DATA DIVISION.                                                           
000820 FILE SECTION.                                                            
000830 FD  SYSOUT                                                               
000840     RECORDING MODE IS F                                                  
000850     LABEL RECORDS ARE STANDARD                                           
000860     RECORD CONTAINS 130 CHARACTERS                                       
000870     BLOCK CONTAINS 0 RECORDS                                             
000880     DATA RECORD IS SYSOUT-REC.                                           
000890 01  SYSOUT-REC  PIC X(130).                                              
000900                                                                          
000910****** CONDENSED UNASSIGNED ENTRIES DNOUNIVC WROTE, PLUS ITS              
000920****** RUN-TOTALS TRAILER.                                                
000930 FD  DNOCOND                                                              
000940     RECORDING MODE IS F                                                  
000950     LABEL RECORDS ARE STANDARD                                           
000960     RECORD CONTAINS 66 CHARACTERS                                        
000970     BLOCK CONTAINS 0 RECORDS                                             
000980     DATA RECORD IS DNOCOND-REC.                                          
000990 01  DNOCOND-REC                PIC X(66).                                
001000                                                                          
001010****** NORMALIZED ITG ENTRIES DNOITGN WROTE, PLUS ITS TRAILER.            
001020 FD  ITGWORK                                                              
001030     RECORDING MODE IS F                                                  
001040     LABEL RECORDS ARE STANDARD                                           
001050     RECORD CONTAINS 66 CHARACTERS                                        
001060     BLOCK CONTAINS 0 RECORDS                                             
001070     DATA RECORD IS ITGWORK-REC.                                          
001080 01  ITGWORK-REC                PIC X(66).                                
001090                                                                          
001100****** THE COMBINED DNO OUTPUT FILE.  NO HEADER.  LERG ENTRIES            
001110****** FIRST, CONDENSER ORDER, THEN ITG ENTRIES, INPUT ORDER.             
001120 FD  DNOFILE                                                              
001130     RECORDING MODE IS F                                                  
001140     LABEL RECORDS ARE STANDARD                                           
001150     RECORD CONTAINS 59 CHARACTERS                                        
001160     BLOCK CONTAINS 0 RECORDS                                             
001170     DATA RECORD IS DNOFILE-REC.                                          
001180 01  DNOFILE-REC                PIC X(59).                                
001190                                                                          
001200 WORKING-STORAGE SECTION.                                                 
001210 01  FILE-STATUS-CODES.                                                   
001220     05  CFCODE                  PIC X(2).                                
001230         88 CODE-READ-COND   VALUE SPACES.                                
001240     05  WFCODE                  PIC X(2).                                
001250         88 CODE-READ-WORK   VALUE SPACES.                                
001260     05  OFCODE                  PIC X(2).                                
001270         88 CODE-WRITE-DNO   VALUE SPACES.                                
001280                                                                          
001290 COPY DNOTRLR.                                                            
001300                                                                          
001310*    RUN DATESTAMP, STAMPED ONCE AT HOUSEKEEPING, ISO-8601 TEXT.          
001320 01  WS-RUN-DATESTAMP             PIC X(32) VALUE SPACES.                 
001330 01  WS-DATE-PARTS.                                                       
001340     05  WS-CCYYMMDD              PIC 9(08).                              
001350     05  WS-CCYYMMDD-R REDEFINES WS-CCYYMMDD.                             
001360         10  WS-CCYY              PIC 9(04).                              
001370         10  WS-MM                PIC 9(02).                              
001380         10  WS-DD                PIC 9(02).                              
001390 01  WS-TIME-PARTS.                                                       
001400     05  WS-HHMMSSTT              PIC 9(08).                              
001410     05  WS-HHMMSSTT-R REDEFINES WS-HHMMSSTT.                             
001420         10  WS-HH                PIC 9(02).                              
001430         10  WS-MN                PIC 9(02).                              
001440         10  WS-SS                PIC 9(02).                              
001450         10  WS-TT                PIC 9(02).                              
001460                                                                          
001470*    ONE CONDENSED LERG ENTRY AS DNOUNIVC BUILT IT - 3, 6 OR 9            
001480*    SIGNIFICANT BYTES, HYPHENATED NPA[-NXX[-BLOCK]].                     
001490 01  WS-COND-DETAIL.                                                      
001500     05  COND-ENTRY               PIC X(09) VALUE SPACES.                 
001510     05  FILLER                   PIC X(57) VALUE SPACES.                 
001520                                                                          
001530*    ONE NORMALIZED ITG ENTRY AS DNOITGN BUILT IT.  CREATE-DATE IS        
001540*    X(26) PER THE ITG EXTRACT LAYOUT, CARRIED THROUGH VERBATIM.          
001550 01  WS-ITGWORK-DETAIL.                                                   
001560     05  IW-REC-TYPE              PIC X(01).                              
001570     05  IW-DIGITS                PIC X(11).                              
001580     05  IW-SOURCE                PIC X(15).                              
001590     05  IW-CREATE-DATE           PIC X(26).                              
001600     05  FILLER                   PIC X(13).                              
001610*    SYSOUT DIAGNOSTIC OVERLAY OF THE ITG DETAIL AREA, USED ONLY          
001620*    ON THE FORCED-ABEND PATH.                                            
001630 01  WS-ITGWORK-DETAIL-DUMP REDEFINES WS-ITGWORK-DETAIL.                  
001640     05  FILLER                   PIC X(66).                              
001650                                                                          
001660 01  WS-DNO-REC-FLDS.                                                     
001670     05  DNO-DIGITS               PIC X(10) VALUE SPACES.                 
001680     05  FILLER                   PIC X(01) VALUE ",".                    
001690     05  DNO-SOURCE               PIC X(15) VALUE SPACES.                 
001700     05  FILLER                   PIC X(01) VALUE ",".                    
001710     05  DNO-TIMESTAMP            PIC X(32) VALUE SPACES.                 
001720                                                                          
001730 01  MISC-WS-FLDS.                                                        
001740     05  TRAIL-SPACE-CNT          PIC S9(4) COMP.                         
001750     05  SIG-LTH                  PIC S9(4) COMP.                         
001760*    NUMERIC OVERLAY OF SIG-LTH, DUMPED TO THE REJECT LIST AS AN          
001770*    EDITED FIELD RATHER THAN A RAW COMP HALFWORD.                        
001780 01  SIG-LTH-EDIT                 PIC 99.                                 
001790                                                                          
001800 01  WS-REJECT-TABLE.                                                     
001810     05  REJECT-ENTRY OCCURS 10 TIMES INDEXED BY REJ-X.                   
001820         10  REJ-SOURCE           PIC X(04).                              
001830         10  REJ-DIGITS           PIC X(11).                              
001840         10  REJ-LENGTH           PIC 99.                                 
001850                                                                          
001860 01  FLAGS-AND-SWITCHES.                                                  
001870     05  MORE-COND-SW             PIC X(01) VALUE "Y".                    
001880         88 NO-MORE-COND             VALUE "N".                           
001890     05  MORE-ITG-SW              PIC X(01) VALUE "Y".                    
001900         88 NO-MORE-ITG              VALUE "N".                           
001910     05  ENTRY-VALID-SW           PIC X(01) VALUE "N".                    
001920         88 ENTRY-IS-VALID           VALUE "Y".                           
001930                                                                          
001940 01  COUNTERS-AND-ACCUMULATORS.                                           
001950     05  LERG-ENTRIES-READ        PIC S9(9) COMP.                         
001960     05  ITG-ENTRIES-READ         PIC S9(9) COMP.                         
001970     05  VALID-RECS-WRITTEN       PIC S9(9) COMP.                         
001980     05  INVALID-RECS-CNT         PIC S9(9) COMP.                         
001990     05  REJECT-STORED-CNT        PIC S9(4) COMP.                         
002000                                                                          
002010 COPY DNOABEND.                                                           
002020                                                                          
002030 PROCEDURE DIVISION.                                                      
002040     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
002050     PERFORM 200-WRITE-LERG-ENTRIES THRU 200-EXIT                         
002060             UNTIL NO-MORE-COND.                                          
002070     PERFORM 300-WRITE-ITG-ENTRIES THRU 300-EXIT                          
002080             UNTIL NO-MORE-ITG.                                           
002090     PERFORM 800-REJECT-REPORT THRU 800-EXIT.                             
002100     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
002110     MOVE +0 TO RETURN-CODE.                                              
002120     GOBACK.                                                              
002130                                                                          
002140 000-HOUSEKEEPING.                                                        
002150     MOVE "000-HOUSEKEEPING" TO ABND-PARA-NAME.                           
002160     DISPLAY "******** BEGIN JOB DNOWRITE ********".                      
002170     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-REJECT-TABLE.               
002180     PERFORM 050-STAMP-RUN-DATE THRU 050-EXIT.                            
002190     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
002200     PERFORM 910-READ-DNOCOND THRU 910-EXIT.                              
002210     PERFORM 920-READ-ITGWORK THRU 920-EXIT.                              
002220 000-EXIT.                                                                
002230     EXIT.                                                                
002240                                                                          
002250 050-STAMP-RUN-DATE.                                                      
002260     ACCEPT WS-CCYYMMDD FROM DATE YYYYMMDD.                               
002270     ACCEPT WS-HHMMSSTT FROM TIME.                                        
002280     STRING WS-CCYY     DELIMITED BY SIZE                                 
002290            "-"          DELIMITED BY SIZE                                
002300            WS-MM        DELIMITED BY SIZE                                
002310            "-"          DELIMITED BY SIZE                                
002320            WS-DD        DELIMITED BY SIZE                                
002330            "T"          DELIMITED BY SIZE                                
002340            WS-HH        DELIMITED BY SIZE                                
002350            ":"          DELIMITED BY SIZE                                
002360            WS-MN        DELIMITED BY SIZE                                
002370            ":"          DELIMITED BY SIZE                                
002380            WS-SS        DELIMITED BY SIZE                                
002390       INTO WS-RUN-DATESTAMP.                                             
002400 050-EXIT.                                                                
002410     EXIT.                                                                
002420                                                                          
002430 200-WRITE-LERG-ENTRIES.                                                  
002440     MOVE "200-WRITE-LERG-ENTRIES" TO ABND-PARA-NAME.                     
002450     ADD +1 TO LERG-ENTRIES-READ.                                         
002460     PERFORM 210-DIGITS-FROM-COND THRU 210-EXIT.                          
002470     PERFORM 400-VALIDATE-LENGTH THRU 400-EXIT.                           
002480     IF ENTRY-IS-VALID                                                    
002490         MOVE "LERG Unassigned" TO DNO-SOURCE                             
002500         MOVE WS-RUN-DATESTAMP TO DNO-TIMESTAMP                           
002510         PERFORM 420-WRITE-DNO-REC THRU 420-EXIT                          
002520     ELSE                                                                 
002530         PERFORM 430-STORE-REJECT THRU 430-EXIT.                          
002540     PERFORM 910-READ-DNOCOND THRU 910-EXIT.                              
002550 200-EXIT.                                                                
002560     EXIT.                                                                
002570                                                                          
002580 210-DIGITS-FROM-COND.                                                    
002590     MOVE SPACES TO DNO-DIGITS.                                           
002600     IF COND-ENTRY(4:1) = SPACE                                           
002610         MOVE COND-ENTRY(1:3) TO DNO-DIGITS(1:3)                          
002620         MOVE 3 TO SIG-LTH                                                
002630     ELSE                                                                 
002640         IF COND-ENTRY(8:1) = SPACE                                       
002650             MOVE COND-ENTRY(1:3) TO DNO-DIGITS(1:3)                      
002660             MOVE COND-ENTRY(5:3) TO DNO-DIGITS(4:3)                      
002670             MOVE 6 TO SIG-LTH                                            
002680         ELSE                                                             
002690             MOVE COND-ENTRY(1:3) TO DNO-DIGITS(1:3)                      
002700             MOVE COND-ENTRY(5:3) TO DNO-DIGITS(4:3)                      
002710             MOVE COND-ENTRY(9:1) TO DNO-DIGITS(7:1)                      
002720             MOVE 7 TO SIG-LTH.                                           
002730 210-EXIT.                                                                
002740     EXIT.                                                                
002750                                                                          
002760 300-WRITE-ITG-ENTRIES.                                                   
002770     MOVE "300-WRITE-ITG-ENTRIES" TO ABND-PARA-NAME.                      
002780     ADD +1 TO ITG-ENTRIES-READ.                                          
002790     MOVE ZERO TO TRAIL-SPACE-CNT.                                        
002800     INSPECT IW-DIGITS TALLYING TRAIL-SPACE-CNT FOR TRAILING SPACE.       
002810     COMPUTE SIG-LTH = 11 - TRAIL-SPACE-CNT.                              
002820     PERFORM 400-VALIDATE-LENGTH THRU 400-EXIT.                           
002830     IF ENTRY-IS-VALID                                                    
002840         MOVE SPACES TO DNO-DIGITS                                        
002850         MOVE IW-DIGITS(1:SIG-LTH) TO DNO-DIGITS(1:SIG-LTH)               
002860         MOVE "ITG" TO DNO-SOURCE                                         
002870         MOVE IW-CREATE-DATE TO DNO-TIMESTAMP                             
002880         PERFORM 420-WRITE-DNO-REC THRU 420-EXIT                          
002890     ELSE                                                                 
002900         PERFORM 440-STORE-ITG-REJECT THRU 440-EXIT.                      
002910     PERFORM 920-READ-ITGWORK THRU 920-EXIT.                              
002920 300-EXIT.                                                                
002930     EXIT.                                                                
002940                                                                          
002950 400-VALIDATE-LENGTH.                                                     
002960     MOVE "N" TO ENTRY-VALID-SW.                                          
002970     IF SIG-LTH = 3 OR SIG-LTH = 6 OR SIG-LTH = 7 OR SIG-LTH = 10         
002980         MOVE "Y" TO ENTRY-VALID-SW.                                      
002990 400-EXIT.                                                                
003000     EXIT.                                                                
003010                                                                          
003020 420-WRITE-DNO-REC.                                                       
003030     MOVE WS-DNO-REC-FLDS TO DNOFILE-REC.                                 
003040     WRITE DNOFILE-REC.                                                   
003050     ADD +1 TO VALID-RECS-WRITTEN.                                        
003060 420-EXIT.                                                                
003070     EXIT.                                                                
003080                                                                          
003090 430-STORE-REJECT.                                                        
003100     ADD +1 TO INVALID-RECS-CNT.                                          
003110     IF REJECT-STORED-CNT < 10                                            
003120         ADD +1 TO REJECT-STORED-CNT                                      
003130         SET REJ-X TO REJECT-STORED-CNT                                   
003140         MOVE "LERG" TO REJ-SOURCE (REJ-X)                                
003150         MOVE DNO-DIGITS TO REJ-DIGITS (REJ-X)                            
003160         MOVE SIG-LTH TO REJ-LENGTH (REJ-X).                              
003170 430-EXIT.                                                                
003180     EXIT.                                                                
003190                                                                          
003200 440-STORE-ITG-REJECT.                                                    
003210     ADD +1 TO INVALID-RECS-CNT.                                          
003220     IF REJECT-STORED-CNT < 10                                            
003230         ADD +1 TO REJECT-STORED-CNT                                      
003240         SET REJ-X TO REJECT-STORED-CNT                                   
003250         MOVE "ITG" TO REJ-SOURCE (REJ-X)                                 
003260         MOVE IW-DIGITS(1:11) TO REJ-DIGITS (REJ-X)                       
003270         MOVE SIG-LTH TO REJ-LENGTH (REJ-X).                              
003280 440-EXIT.                                                                
003290     EXIT.                                                                
003300                                                                          
003310 800-OPEN-FILES.                                                          
003320     MOVE "800-OPEN-FILES" TO ABND-PARA-NAME.                             
003330     OPEN INPUT DNOCOND, ITGWORK.                                         
003340     OPEN OUTPUT DNOFILE, SYSOUT.                                         
003350 800-EXIT.                                                                
003360     EXIT.                                                                
003370                                                                          
003380 800-REJECT-REPORT.                                                       
003390     MOVE "800-REJECT-REPORT" TO ABND-PARA-NAME.                          
003400     IF INVALID-RECS-CNT > 0                                              
003410         DISPLAY "*** " INVALID-RECS-CNT                                  
003420                 " INVALID DIGIT-STRING LENGTH RECORDS REJECTED"          
003430         PERFORM 810-PRINT-REJECT THRU 810-EXIT                           
003440                 VARYING REJ-X FROM 1 BY 1                                
003450                 UNTIL REJ-X > REJECT-STORED-CNT                          
003460         IF INVALID-RECS-CNT > REJECT-STORED-CNT                          
003470             COMPUTE INVALID-RECS-CNT =                                   
003480                     INVALID-RECS-CNT - REJECT-STORED-CNT                 
003490             DISPLAY "... AND " INVALID-RECS-CNT " MORE".                 
003500 800-EXIT.                                                                
003510     EXIT.                                                                
003520                                                                          
003530 810-PRINT-REJECT.                                                        
003540     MOVE REJ-LENGTH (REJ-X) TO SIG-LTH-EDIT.                             
003550     DISPLAY "- " REJ-SOURCE (REJ-X) ": '" REJ-DIGITS (REJ-X)             
003560             "' (LENGTH: " SIG-LTH-EDIT ")".                              
003570 810-EXIT.                                                                
003580     EXIT.                                                                
003590                                                                          
003600 850-CLOSE-FILES.                                                         
003610     MOVE "850-CLOSE-FILES" TO ABND-PARA-NAME.                            
003620     CLOSE DNOCOND, ITGWORK, DNOFILE, SYSOUT.                             
003630 850-EXIT.                                                                
003640     EXIT.                                                                
003650                                                                          
003660 910-READ-DNOCOND.                                                        
003670     READ DNOCOND INTO WS-COND-DETAIL                                     
003680         AT END                                                           
003690         MOVE "N" TO MORE-COND-SW                                         
003700         GO TO 910-EXIT                                                   
003710     END-READ.                                                            
003720     IF DNOCOND-REC(1:1) = "T"                                            
003730         MOVE "N" TO MORE-COND-SW                                         
003740         GO TO 910-EXIT.                                                  
003750 910-EXIT.                                                                
003760     EXIT.                                                                
003770                                                                          
003780 920-READ-ITGWORK.                                                        
003790     READ ITGWORK INTO WS-ITGWORK-DETAIL                                  
003800         AT END                                                           
003810         MOVE "N" TO MORE-ITG-SW                                          
003820         GO TO 920-EXIT                                                   
003830     END-READ.                                                            
003840     IF IW-REC-TYPE = "T"                                                 
003850         MOVE "N" TO MORE-ITG-SW                                          
003860         GO TO 920-EXIT.                                                  
003870 920-EXIT.                                                                
003880     EXIT.                                                                
003890                                                                          
003900 999-CLEANUP.                                                             
003910     MOVE "999-CLEANUP" TO ABND-PARA-NAME.                                
003920     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
003930     DISPLAY "** LERG ENTRIES READ **".                                   
003940     DISPLAY LERG-ENTRIES-READ.                                           
003950     DISPLAY "** ITG ENTRIES READ **".                                    
003960     DISPLAY ITG-ENTRIES-READ.                                            
003970     DISPLAY "** VALID DNO RECORDS WRITTEN **".                           
003980     DISPLAY VALID-RECS-WRITTEN.                                          
003990     DISPLAY "******** NORMAL END OF JOB DNOWRITE ********".              
004000 999-EXIT.                                                                
004010     EXIT.                                                                
004020                                                                          
004030 1000-ABEND-RTN.                                                          
004040     WRITE SYSOUT-REC FROM DNO-ABEND-REC.                                 
004050     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
004060     DISPLAY "*** ABNORMAL END OF JOB - DNOWRITE ***" UPON CONSOLE.       
004070     DIVIDE DNO-ZERO-VAL INTO DNO-ONE-VAL.                                
