000100*****************************************************************         
000110*  DNOTRLR - GENERIC RUN-TOTALS TRAILER RECORD                  *         
000120*  CARRIED AT THE END OF EVERY DNOGEN WORK FILE (LRGWORK,       *         
000130*  DNOCOND, ITGWORK) SO THE NEXT JOB STEP PICKS UP THE PRIOR    *         
000140*  STEP'S COUNTS WITHOUT A SEPARATE PARM FILE - SAME DEVICE USED*         
000150*  ON OTHER DNOGEN-STYLE CHAINS.  EACH PROGRAM DOCUMENTS WHAT   *         
000160*  ITS OWN TRLR-COUNT-n FIELDS HOLD.                            *         
000170*****************************************************************         
000180 01  DNO-TRLR-REC.                                                        
000190     05  TRLR-REC-TYPE           PIC X(01).                               
000200         88  TRLR-DETAIL-REC        VALUE "D".                            
000210         88  TRLR-TRAILER-REC       VALUE "T".                            
000220         88  TRLR-VALID-REC-TYPE                                          
000230                   VALUES ARE "D", "T".                                   
000240     05  FILLER                  PIC X(01)  VALUE SPACE.                  
000250     05  TRLR-COUNT-1            PIC S9(9)  COMP-3.                       
000260     05  TRLR-COUNT-2            PIC S9(9)  COMP-3.                       
000270     05  TRLR-COUNT-3            PIC S9(9)  COMP-3.                       
000280     05  TRLR-COUNT-4            PIC S9(9)  COMP-3.                       
000290     05  TRLR-STAMP              PIC X(32)  VALUE SPACES.                 
000300     05  FILLER                  PIC X(12)  VALUE SPACES.                 
