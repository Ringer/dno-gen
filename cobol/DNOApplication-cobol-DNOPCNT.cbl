000100 IDENTIFICATION DIVISION.                                                 
000110*****************************************************************         
000120 PROGRAM-ID.  DNOPCNT.                                                    
000130 AUTHOR. S KOVACH.                                                        
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 04/02/94.                                                  
000160 DATE-COMPILED. 04/02/94.                                                 
000170 SECURITY. NON-CONFIDENTIAL.                                              
000180*****************************************************************         
000190*REMARKS.                                                                 
000200*                                                                         
000210*    EDITS A COUNT/COUNT RATIO INTO A 17-BYTE PERCENTAGE TEXT             
000220*    FIELD, 2 DECIMALS, ROUNDED HALF-UP ("NN.NN%").  RETURNS              
000230*    "0.00%" WHEN THE DENOMINATOR IS ZERO, AND "-" WHEN THE               
000240*    CALLER SETS PCNT-DASH-ONLY (NON-PERCENTAGE SUMMARY ROWS).            
000250*    CALLED FROM DNOSUMRY 300-BUILD-SUMMARY-LINE AND FROM                 
000260*    DNOUNIVC 700-CONDENSER-SUMMARY.                                      
000270*                                                                         
000280*    CHANGE LOG                                                           
000290*    04/02/94  SK    ORIGINAL - TKT DNO-0008                              
000300*    11/02/96  SK    ZERO-DENOMINATOR GUARD ADDED  TKT DNO-0041           
000310*    01/06/99  JC    Y2K REVIEW - NO DATE FIELDS, NO CHANGE REQD          
000320*    08/19/03  PL    ADDED PCNT-DASH-ONLY SWITCH  TKT DNO-0118            
000330*    05/02/11  HT    DUMP FIELDS TO SYSOUT ON BAD SWITCH VALUE            
000340*                     TKT DNO-0165                                        
000350*****************************************************************         
000360 ENVIRONMENT DIVISION.                                                    
000370 CONFIGURATION SECTION.                                                   
000380 SOURCE-COMPUTER. IBM-390.                                                
000390 OBJECT-COMPUTER. IBM-390.                                                
000400 SPECIAL-NAMES.                                                           
000410     C01 IS NEXT-PAGE.                                                    
000420 DATA DIVISION.                                                           
000430 WORKING-STORAGE SECTION.                                                 
000440 01  MISC-FIELDS.                                                         
000450     05  WS-PCT                   PIC S9(3)V99 COMP-3.                    
000460     05  LEAD-SP                  PIC S9(4) COMP.                         
000470     05  SIG-LTH                  PIC S9(4) COMP.                         
000480     05  WS-EDIT-PCT               PIC ZZ9.99.                            
000490*    RAW INTEGER OVERLAY OF WS-PCT, USED WHEN DUMPING THE         050211HT
000500*    UNROUNDED PACKED VALUE TO SYSOUT FOR A BAD SWITCH CONDITION.         
000510 01  WS-PCT-ALT REDEFINES WS-PCT.                                         
000520     05  WS-PCT-ALT-VAL            PIC S9(5).                             
000530*    ALPHANUMERIC OVERLAY OF THE EDITED FIELD, NEEDED BECAUSE             
000540*    REFERENCE MODIFICATION AGAINST A NUMERIC-EDITED ITEM IS              
000550*    NOT RELIABLE ACROSS COMPILERS.                                       
000560 01  WS-EDIT-PCT-ALT REDEFINES WS-EDIT-PCT.                               
000570     05  WS-EDIT-PCT-CHARS         PIC X(06).                             
000580 01  MISC-FIELDS-DUMP REDEFINES MISC-FIELDS.                              
000590     05  FILLER                   PIC X(13).                              
000600 LINKAGE SECTION.                                                         
000610 01  DNOPCNT-REC.                                                         
000620     05  PCNT-FUNCTION-SW          PIC X(01).                             
000630         88  PCNT-COMPUTE-PCT         VALUE "C".                          
000640         88  PCNT-DASH-ONLY           VALUE "D".                          
000650         88  PCNT-VALID-SW                                                
000660                   VALUES ARE "C", "D".                                   
000670     05  FILLER                   PIC X(01).                              
000680     05  PCNT-NUMERATOR            PIC S9(9) COMP.                        
000690     05  PCNT-DENOMINATOR          PIC S9(9) COMP.                        
000700     05  PCNT-RESULT-TEXT          PIC X(17).                             
000710 PROCEDURE DIVISION USING DNOPCNT-REC.                                    
000720 000-CALC-PCT-RTN.                                                        
000730     IF NOT PCNT-VALID-SW                                                 
000740         DISPLAY "*** DNOPCNT - BAD FUNCTION SWITCH: "                    
000750                  PCNT-FUNCTION-SW                                        
000760         MOVE "-" TO PCNT-RESULT-TEXT                                     
000770         GOBACK.                                                          
000780                                                                          
000790     IF PCNT-DASH-ONLY                                                    
000800         MOVE SPACES TO PCNT-RESULT-TEXT                                  
000810         MOVE "-" TO PCNT-RESULT-TEXT                                     
000820         GOBACK.                                                          
000830                                                                          
000840     IF PCNT-DENOMINATOR = ZERO                                           
000850         MOVE ZERO TO WS-PCT                                              
000860     ELSE                                                                 
000870         COMPUTE WS-PCT ROUNDED =                                         
000880             (PCNT-NUMERATOR / PCNT-DENOMINATOR) * 100.                   
000890                                                                          
000900     MOVE WS-PCT TO WS-EDIT-PCT.                                          
000910     MOVE ZERO TO LEAD-SP.                                                
000920     INSPECT WS-EDIT-PCT-CHARS TALLYING LEAD-SP FOR LEADING SPACE.        
000930     COMPUTE SIG-LTH = 6 - LEAD-SP.                                       
000940     MOVE SPACES TO PCNT-RESULT-TEXT.                                     
000950     STRING WS-EDIT-PCT-CHARS(LEAD-SP + 1:SIG-LTH) DELIMITED BY SIZE      
000960            "%" DELIMITED BY SIZE                                         
000970       INTO PCNT-RESULT-TEXT.                                             
000980     GOBACK.                                                              
