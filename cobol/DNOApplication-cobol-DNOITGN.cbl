000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.  DNOITGN.                                                    
000120 AUTHOR. JON SAYLES.                                                      
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000140 DATE-WRITTEN. 02/18/94.                                                  
000150 DATE-COMPILED. 02/18/94.                                                 
000160 SECURITY. NON-CONFIDENTIAL.                                              
000170                                                                          
000180*****************************************************************         
000190*REMARKS.                                                                 
000200*                                                                         
000210*          THIS PROGRAM NORMALIZES THE ITG TRACEBACK EXTRACT.             
000220*                                                                         
000230*          IT CONTAINS ONE RECORD FOR EVERY NUMBER THE INDUSTRY           
000240*          TRACEBACK GROUP HAS REPORTED AGAINST THIS ORIGINATOR.          
000250*                                                                         
000260*          A LEADING COUNTRY-CODE '1' IS STRIPPED FROM 11-DIGIT           
000270*          NUMBERS, THE RESULT IS CLASSIFIED AS A FULL 10-DIGIT           
000280*          NUMBER, A SHORT CODE, OR DROPPED, AND EACH KEPT NUMBER         
000290*          IS WRITTEN TO DNOITGW FOR THE DNO FILE WRITER.                 
000300*                                                                         
000310*****************************************************************         
000320                                                                          
000330          INPUT FILE              -   DNO.ITGX01                          
000340                                                                          
000350          OUTPUT FILE PRODUCED    -   DNO.ITGWORK                         
000360                                                                          
000370          DUMP FILE               -   SYSOUT                              
000380                                                                          
000390*****************************************************************         
000400*    CHANGE LOG                                                           
000410*    02/18/94  JS    ORIGINAL - TKT DNO-0003                              
000420*    09/30/95  RM    SHORT-CODE NUMBERS (LEN LESS THAN 10) KEPT           
000430*                     AS-IS, WERE BEING DROPPED  TKT DNO-0019             
000440*    01/06/99  JC    Y2K REVIEW - CREATE-DATE PASSED THROUGH AS           
000450*                     TEXT, NOT COMPARED, NO CHANGE REQUIRED              
000460*    08/19/03  PL    BLANK-FIELD SKIP MOVED AHEAD OF THE CC STRIP         
000470*                     TKT DNO-0118                                        
000480*    05/02/11  HT    DROPPED-RECORD COUNT SPLIT FROM SKIPPED COUNT        
000490*                     TKT DNO-0165                                        
000500*    03/14/14  DW    NUMERIC TEST ON RAW PHONE WAS RUNNING AGAINST        
000510*                     THE WHOLE PADDED FIELD, DROPPING EVERY 10-          
000520*                     DIGIT NUMBER AND SHORT CODE.  TEST NOW RUNS         
000530*                     AGAINST THE SIGNIFICANT DIGITS ONLY, SAME AS        
000540*                     250'S OWN TRAILING-SPACE HANDLING.  ALSO            
000550*                     WIDENED CREATE-DATE TO X(26) PER THE EXTRACT        
000560*                     LAYOUT - WAS TRUNCATING  TKT DNO-0181               
000570*****************************************************************         
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600 SOURCE-COMPUTER. IBM-390.                                                
000610 OBJECT-COMPUTER. IBM-390.                                                
000620 SPECIAL-NAMES.                                                           
000630     C01 IS NEXT-PAGE.                                                    
000640 INPUT-OUTPUT SECTION.                                                    
000650 FILE-CONTROL.                                                            
000660     SELECT SYSOUT                                                        
000670     ASSIGN TO UT-S-SYSOUT                                                
000680       ORGANIZATION IS SEQUENTIAL.                                        
000690                                                                          
000700     SELECT ITGX01                                                        
000710     ASSIGN TO UT-S-ITGX01                                                
000720       ACCESS MODE IS SEQUENTIAL                                          
000730       FILE STATUS IS IFCODE.                                             
000740                                                                          
000750     SELECT ITGWORK                                                       
000760     ASSIGN TO UT-S-ITGWORK                                               
000770       ACCESS MODE IS SEQUENTIAL                                          
000780       FILE STATUS IS WFCODE.                                             
000790                                                                          
000800 DATA DIVISION.                                                           
000810 FILE SECTION.                                                            
000820 FD  SYSOUT                                                               
000830     RECORDING MODE IS F                                                  
000840     LABEL RECORDS ARE STANDARD                                           
000850     RECORD CONTAINS 130 CHARACTERS                                       
000860     BLOCK CONTAINS 0 RECORDS                                             
000870     DATA RECORD IS SYSOUT-REC.                                           
000880 01  SYSOUT-REC  PIC X(130).                                              
000890                                                                          
000900****** THIS FILE IS THE INDUSTRY TRACEBACK GROUP'S EXTRACT.               
000910****** ONE RECORD PER REPORTED NUMBER - PHONE-NUMBER,CREATE-DATE.         
000920****** RECORD LENGTH VARIES WITH THE LENGTH OF EACH FIELD.                
000930 FD  ITGX01                                                               
000940     RECORDING MODE IS V                                                  
000950     LABEL RECORDS ARE STANDARD                                           
000960     RECORD IS VARYING IN SIZE FROM 5 TO 38 CHARACTERS                    
000970             DEPENDING ON WS-ITG-REC-LTH                                  
000980     BLOCK CONTAINS 0 RECORDS                                             
000990     DATA RECORD IS ITG-EXTRACT-REC.                                      
001000 01  ITG-EXTRACT-REC            PIC X(38).                                
001010                                                                          
001020****** NORMALIZED ITG WORK RECORDS FOR DNOWRITE, PLUS A TRAILER           
001030****** CARRYING THE READ AND KEPT COUNTS FORWARD TO DNOSUMRY.             
001040 FD  ITGWORK                                                              
001050     RECORDING MODE IS F                                                  
001060     LABEL RECORDS ARE STANDARD                                           
001070     RECORD CONTAINS 66 CHARACTERS                                        
001080     BLOCK CONTAINS 0 RECORDS                                             
001090     DATA RECORD IS ITGWORK-REC.                                          
001100 01  ITGWORK-REC                PIC X(66).                                
001110                                                                          
001120 WORKING-STORAGE SECTION.                                                 
001130 01  FILE-STATUS-CODES.                                                   
001140     05  IFCODE                  PIC X(2).                                
001150         88 CODE-READ-ITG    VALUE SPACES.                                
001160         88 NO-MORE-ITG      VALUE "10".                                  
001170     05  WFCODE                  PIC X(2).                                
001180         88 CODE-WRITE-WORK  VALUE SPACES.                                
001190                                                                          
001200 01  WS-ITG-REC-LTH              PIC S9(4) COMP VALUE 38.                 
001210                                                                          
001220*    RAW FIELDS UNSTRUNG OUT OF THE INCOMING ITG TEXT LINE.               
001230*    CREATE-DATE IS X(26) PER THE ITG EXTRACT LAYOUT AND IS               
001240*    CARRIED THROUGH VERBATIM - NEVER TRUNCATE IT.                        
001250 01  WS-ITG-FIELDS.                                                       
001260     05  WS-RAW-PHONE            PIC X(11) VALUE SPACES.                  
001270     05  WS-RAW-DATE             PIC X(26) VALUE SPACES.                  
001280*    NUMERIC OVERLAY OF THE RAW PHONE NUMBER, USED ONLY TO DROP           
001290*    RECORDS WHOSE PHONE FIELD IS NOT ALL DIGITS.                         
001300 01  WS-ITG-FIELDS-NUM REDEFINES WS-ITG-FIELDS.                           
001310     05  WS-RAW-PHONE-NUM        PIC 9(11).                               
001320     05  FILLER                  PIC X(26).                               
001330                                                                          
001340 01  WS-KEPT-DIGITS               PIC X(11) VALUE SPACES.                 
001350*    ALPHANUMERIC OVERLAY USED ONLY WHEN REFERENCE-MODIFYING THE          
001360*    KEPT-DIGITS FIELD DOWN TO ITS SIGNIFICANT LENGTH.                    
001370 01  WS-KEPT-DIGITS-ALT REDEFINES WS-KEPT-DIGITS.                         
001380     05  WS-KEPT-DIGITS-CHARS    PIC X(11).                               
001390                                                                          
001400 01  WS-ITGWORK-DETAIL.                                                   
001410     05  IW-REC-TYPE              PIC X(01) VALUE "D".                    
001420     05  IW-DIGITS                PIC X(11) VALUE SPACES.                 
001430     05  IW-SOURCE                PIC X(15) VALUE "ITG".                  
001440     05  IW-CREATE-DATE           PIC X(26) VALUE SPACES.                 
001450     05  FILLER                   PIC X(13) VALUE SPACES.                 
001460                                                                          
001470 01  MISC-WS-FLDS.                                                        
001480     05  TRAIL-SPACE-CNT          PIC S9(4) COMP.                         
001490     05  SIG-LTH                  PIC S9(4) COMP.                         
001500*    SYSOUT DIAGNOSTIC OVERLAY OF THE MISC WORK AREA, USED ONLY           
001510*    WHEN THE FORCED-ABEND PATH DUMPS CURRENT COUNTER STATE.              
001520 01  MISC-WS-FLDS-DUMP REDEFINES MISC-WS-FLDS.                            
001530     05  FILLER                   PIC X(08).                              
001540                                                                          
001550 01  FLAGS-AND-SWITCHES.                                                  
001560     05  MORE-DATA-SW             PIC X(01) VALUE "Y".                    
001570         88 NO-MORE-DATA             VALUE "N".                           
001580     05  RECORD-SKIP-SW           PIC X(01) VALUE "N".                    
001590         88 SKIP-THIS-RECORD         VALUE "Y".                           
001600     05  RECORD-DROP-SW           PIC X(01) VALUE "N".                    
001610         88 DROP-THIS-RECORD         VALUE "Y".                           
001620                                                                          
001630 01  COUNTERS-AND-ACCUMULATORS.                                           
001640     05  ITG-RECORDS-READ         PIC S9(9) COMP.                         
001650     05  ITG-RECORDS-SKIPPED      PIC S9(9) COMP.                         
001660     05  ITG-RECORDS-DROPPED      PIC S9(9) COMP.                         
001670     05  ITG-RECORDS-KEPT         PIC S9(9) COMP.                         
001680                                                                          
001690 COPY DNOTRLR.                                                            
001700                                                                          
001710 COPY DNOABEND.                                                           
001720                                                                          
001730 PROCEDURE DIVISION.                                                      
001740     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
001750     PERFORM 100-MAINLINE THRU 100-EXIT                                   
001760             UNTIL NO-MORE-DATA.                                          
001770     PERFORM 950-WRITE-TRAILER THRU 950-EXIT.                             
001780     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
001790     MOVE +0 TO RETURN-CODE.                                              
001800     GOBACK.                                                              
001810                                                                          
001820 000-HOUSEKEEPING.                                                        
001830     MOVE "000-HOUSEKEEPING" TO ABND-PARA-NAME.                           
001840     DISPLAY "******** BEGIN JOB DNOITGN ********".                       
001850     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
001860     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
001870     PERFORM 900-READ-ITGX01 THRU 900-EXIT.                               
001880     IF NO-MORE-DATA                                                      
001890         MOVE "EMPTY ITG INPUT FILE" TO ABND-REASON                       
001900         GO TO 1000-ABEND-RTN.                                            
001910 000-EXIT.                                                                
001920     EXIT.                                                                
001930                                                                          
001940 100-MAINLINE.                                                            
001950     MOVE "100-MAINLINE" TO ABND-PARA-NAME.                               
001960     PERFORM 200-EDIT-ITG-REC THRU 200-EXIT.                              
001970     IF SKIP-THIS-RECORD                                                  
001980         ADD +1 TO ITG-RECORDS-SKIPPED                                    
001990     ELSE                                                                 
002000         PERFORM 250-STRIP-CC-AND-CLASSIFY THRU 250-EXIT                  
002010         IF DROP-THIS-RECORD                                              
002020             ADD +1 TO ITG-RECORDS-DROPPED                                
002030         ELSE                                                             
002040             PERFORM 280-WRITE-ITGWORK THRU 280-EXIT                      
002050         END-IF                                                           
002060     END-IF.                                                              
002070     PERFORM 900-READ-ITGX01 THRU 900-EXIT.                               
002080 100-EXIT.                                                                
002090     EXIT.                                                                
002100                                                                          
002110 200-EDIT-ITG-REC.                                                        
002120     MOVE "200-EDIT-ITG-REC" TO ABND-PARA-NAME.                           
002130     MOVE "N" TO RECORD-SKIP-SW.                                          
002140     MOVE SPACES TO WS-ITG-FIELDS.                                        
002150     UNSTRING ITG-EXTRACT-REC DELIMITED BY ","                            
002160         INTO WS-RAW-PHONE, WS-RAW-DATE.                                  
002170                                                                          
002180     IF WS-RAW-PHONE = SPACES OR WS-RAW-DATE = SPACES                     
002190         MOVE "Y" TO RECORD-SKIP-SW                                       
002200         GO TO 200-EXIT.                                                  
002210                                                                          
002220*    UNSTRING PADS A SHORT PHONE NUMBER OUT WITH TRAILING SPACES,         
002230*    SO THE NUMERIC CLASS TEST HAS TO RUN AGAINST ONLY THE                
002240*    SIGNIFICANT DIGITS - THE NUMERIC CLASS CONDITION FAILS ON A          
002250*    TRAILING SPACE, WHICH WOULD OTHERWISE DROP EVERY 10-DIGIT            
002260*    NATIONAL NUMBER AND EVERY SHORT CODE RIGHT HERE.                     
002270     MOVE ZERO TO TRAIL-SPACE-CNT.                                        
002280     INSPECT WS-RAW-PHONE TALLYING TRAIL-SPACE-CNT                        
002290                          FOR TRAILING SPACE.                             
002300     COMPUTE SIG-LTH = 11 - TRAIL-SPACE-CNT.                              
002310                                                                          
002320     IF WS-RAW-PHONE(1:SIG-LTH) IS NOT NUMERIC                            
002330         MOVE "Y" TO RECORD-SKIP-SW.                                      
002340 200-EXIT.                                                                
002350     EXIT.                                                                
002360                                                                          
002370*    SIG-LTH IS STILL THE SIGNIFICANT LENGTH 200-EDIT-ITG-REC             
002380*    COMPUTED - WS-RAW-PHONE HASN'T CHANGED SINCE, SO IT IS NOT           
002390*    RECOMPUTED HERE.                                                     
002400 250-STRIP-CC-AND-CLASSIFY.                                               
002410     MOVE "250-STRIP-CC-AND-CLASSIFY" TO ABND-PARA-NAME.                  
002420     MOVE "N" TO RECORD-DROP-SW.                                          
002430     MOVE WS-RAW-PHONE TO WS-KEPT-DIGITS.                                 
002440                                                                          
002450*    COUNTRY-CODE STRIP - ONLY WHEN EXACTLY 11 DIGITS AND THE             
002460*    FIRST DIGIT IS '1'.                                                  
002470     IF SIG-LTH = 11 AND WS-RAW-PHONE(1:1) = "1"                          
002480         MOVE SPACES TO WS-KEPT-DIGITS                                    
002490         MOVE WS-RAW-PHONE(2:10) TO WS-KEPT-DIGITS(1:10)                  
002500         MOVE 10 TO SIG-LTH.                                              
002510                                                                          
002520     IF SIG-LTH > 10                                                      
002530         MOVE "Y" TO RECORD-DROP-SW                                       
002540         GO TO 250-EXIT.                                                  
002550                                                                          
002560     MOVE SPACES TO IW-DIGITS.                                            
002570     MOVE WS-KEPT-DIGITS-CHARS(1:SIG-LTH) TO IW-DIGITS(1:SIG-LTH).        
002580 250-EXIT.                                                                
002590     EXIT.                                                                
002600                                                                          
002610 280-WRITE-ITGWORK.                                                       
002620     MOVE "280-WRITE-ITGWORK" TO ABND-PARA-NAME.                          
002630     MOVE "D" TO IW-REC-TYPE.                                             
002640     MOVE "ITG" TO IW-SOURCE.                                             
002650     MOVE WS-RAW-DATE TO IW-CREATE-DATE.                                  
002660     MOVE WS-ITGWORK-DETAIL TO ITGWORK-REC.                               
002670     WRITE ITGWORK-REC.                                                   
002680     ADD +1 TO ITG-RECORDS-KEPT.                                          
002690 280-EXIT.                                                                
002700     EXIT.                                                                
002710                                                                          
002720 800-OPEN-FILES.                                                          
002730     MOVE "800-OPEN-FILES" TO ABND-PARA-NAME.                             
002740     OPEN INPUT ITGX01.                                                   
002750     OPEN OUTPUT ITGWORK, SYSOUT.                                         
002760 800-EXIT.                                                                
002770     EXIT.                                                                
002780                                                                          
002790 850-CLOSE-FILES.                                                         
002800     MOVE "850-CLOSE-FILES" TO ABND-PARA-NAME.                            
002810     CLOSE ITGX01, ITGWORK, SYSOUT.                                       
002820 850-EXIT.                                                                
002830     EXIT.                                                                
002840                                                                          
002850 900-READ-ITGX01.                                                         
002860     READ ITGX01                                                          
002870         AT END                                                           
002880         MOVE "N" TO MORE-DATA-SW                                         
002890         GO TO 900-EXIT                                                   
002900     END-READ.                                                            
002910     ADD +1 TO ITG-RECORDS-READ.                                          
002920 900-EXIT.                                                                
002930     EXIT.                                                                
002940                                                                          
002950 950-WRITE-TRAILER.                                                       
002960     MOVE "950-WRITE-TRAILER" TO ABND-PARA-NAME.                          
002970     MOVE "T" TO TRLR-REC-TYPE.                                           
002980     MOVE ITG-RECORDS-READ TO TRLR-COUNT-1.                               
002990     MOVE ITG-RECORDS-KEPT TO TRLR-COUNT-2.                               
003000     MOVE ITG-RECORDS-SKIPPED TO TRLR-COUNT-3.                            
003010     MOVE ITG-RECORDS-DROPPED TO TRLR-COUNT-4.                            
003020     MOVE DNO-TRLR-REC TO ITGWORK-REC.                                    
003030     WRITE ITGWORK-REC.                                                   
003040 950-EXIT.                                                                
003050     EXIT.                                                                
003060                                                                          
003070 999-CLEANUP.                                                             
003080     MOVE "999-CLEANUP" TO ABND-PARA-NAME.                                
003090     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
003100     DISPLAY "** ITG RECORDS READ **".                                    
003110     DISPLAY ITG-RECORDS-READ.                                            
003120     DISPLAY "** ITG RECORDS SKIPPED **".                                 
003130     DISPLAY ITG-RECORDS-SKIPPED.                                         
003140     DISPLAY "** ITG RECORDS DROPPED **".                                 
003150     DISPLAY ITG-RECORDS-DROPPED.                                         
003160     DISPLAY "** ITG RECORDS KEPT **".                                    
003170     DISPLAY ITG-RECORDS-KEPT.                                            
003180     DISPLAY "******** NORMAL END OF JOB DNOITGN ********".               
003190 999-EXIT.                                                                
003200     EXIT.                                                                
003210                                                                          
003220 1000-ABEND-RTN.                                                          
003230     WRITE SYSOUT-REC FROM DNO-ABEND-REC.                                 
003240     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
003250     DISPLAY "*** ABNORMAL END OF JOB - DNOITGN ***" UPON CONSOLE.        
003260     DIVIDE DNO-ZERO-VAL INTO DNO-ONE-VAL.                                
