000100*****************************************************************         
000110*  DNOTABLE - NPA/NXX/BLOCK ASSIGNMENT TABLE                    *         
000120*  IN-MEMORY IMAGE OF THE ENTIRE NORTH AMERICAN NUMBERING PLAN  *         
000130*  THOUSANDS-BLOCK UNIVERSE.  NPA AND NXX ARE BOTH N(2-9)XX, A  *         
000140*  CONTIGUOUS RANGE 200-999, SO THEY ARE ADDRESSED DIRECTLY BY  *         
000150*  SUBSCRIPT (NPA-X = NPA - 199, NXX-X = NXX - 199) - NO SORT   *         
000160*  OR INDEXED FILE IS NEEDED TO WALK THE TABLE IN NPA/NXX/      *         
000170*  BLOCK ASCENDING ORDER, THE TABLE ALREADY IS IN THAT ORDER.   *         
000180*  SHARED VIA COPY BY DNOLERGA (BUILDS IT) AND DNOUNIVC (WALKS  *         
000190*  IT) THROUGH THE LRGWORK INTERMEDIATE FILE.                   *         
000200*****************************************************************         
000210 01  DNO-NPA-NXX-TABLE.                                                   
000220     05  DNO-NPA-ENTRY  OCCURS 800 TIMES                                  
000230                   INDEXED BY NPA-X.                                      
000240         10  DNO-NXX-ENTRY  OCCURS 800 TIMES                              
000250                       INDEXED BY NXX-X.                                  
000260*            ONE CHARACTER PER BLOCK 0-9, LEFT TO RIGHT.                  
000270*            "1" MEANS THE BLOCK IS ASSIGNED, SPACE MEANS IT              
000280*            IS NOT (YET) ASSIGNED.                                       
000290             15  DNO-BLOCK-FLAGS      PIC X(10)  VALUE SPACES.            
000300             15  DNO-A-REC-FLAG       PIC X(01) VALUE SPACE.              
000310                 88  DNO-HAS-A-REC       VALUE "Y".                       
000320*            SET THE FIRST TIME A NUMERIC BLOCK RECORD ARRIVES            
000330*            FOR THIS NPA-NXX - NEEDED SO THE A-BLOCK DIAGNOSTIC          
000340*            CAN TELL "ALL-VIA-A-RULE" FROM "MIXED" AFTER THE             
000350*            A-ONLY RULE HAS FILLED DNO-BLOCK-FLAGS.                      
000360             15  DNO-NUM-BLK-FLAG     PIC X(01) VALUE SPACE.              
000370                 88  DNO-HAS-NUM-BLOCK   VALUE "Y".                       
000380         10  FILLER                   PIC X(01) VALUE SPACE.              
000390     05  FILLER                       PIC X(04) VALUE SPACES.             
